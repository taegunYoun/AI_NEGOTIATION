000100*===============================================================
000200*  CODETABS.CPY
000300*  PAYMENT-CODE / QUALITY-CODE MULTIPLIER TABLES SHARED BY THE
000400*  EFFECTIVE-PRICE CALCULATOR AND THE OFFER VALIDATOR.
000500*  LAID OUT AS A CODED TABLE THE WAY THE OLD FRUIT-LOOKUP TABLE
000600*  IN THE SEARCH LIBRARY WAS BUILT - ONE BLOCK PER CODE, A
000700*  ONE-BYTE CODE FOLLOWED BY ITS MULTIPLIER.
000800*---------------------------------------------------------------
000900*  MAINTENANCE
001000*  DATE     INIT  REQUEST   DESCRIPTION
001100*  -------- ----  --------  -----------------------------------
001200*  91-06-13  DLH  CR-7120   ORIGINAL TABLES, SPLIT OUT OF THE
001300*                           CASE-REC COPYBOOK SO BOTH ENGINES
001400*                           CAN COPY THEM INTO WORKING-STORAGE.
001500*===============================================================
001600 01  CT-PAYMENT-MULT-TABLE.
001700     05  CT-PAY-BLK-CASH.
001800         10  FILLER                   PIC X(01) VALUE 'C'.
001900         10  CT-PAY-MULT-CASH          PIC 9V99  VALUE 0.95.
002000     05  CT-PAY-BLK-NET30.
002100         10  FILLER                   PIC X(01) VALUE '3'.
002200         10  CT-PAY-MULT-NET30         PIC 9V99  VALUE 1.00.
002300     05  CT-PAY-BLK-NET60.
002400         10  FILLER                   PIC X(01) VALUE '6'.
002500         10  CT-PAY-MULT-NET60         PIC 9V99  VALUE 1.02.
002600     05  CT-PAY-BLK-NET90.
002700         10  FILLER                   PIC X(01) VALUE '9'.
002800         10  CT-PAY-MULT-NET90         PIC 9V99  VALUE 1.05.
002900     05  CT-PAY-BLK-INSTALLMENT.
003000         10  FILLER                   PIC X(01) VALUE 'I'.
003100         10  CT-PAY-MULT-INSTALLMENT   PIC 9V99  VALUE 1.03.
003200 01  CT-QUALITY-MULT-TABLE.
003300     05  CT-QUAL-BLK-A.
003400         10  FILLER                   PIC X(01) VALUE 'A'.
003500         10  CT-QUAL-MULT-A            PIC 9V99  VALUE 1.15.
003600     05  CT-QUAL-BLK-B.
003700         10  FILLER                   PIC X(01) VALUE 'B'.
003800         10  CT-QUAL-MULT-B            PIC 9V99  VALUE 1.08.
003900     05  CT-QUAL-BLK-C.
004000         10  FILLER                   PIC X(01) VALUE 'C'.
004100         10  CT-QUAL-MULT-C            PIC 9V99  VALUE 0.95.
004200     05  CT-QUAL-BLK-STANDARD.
004300         10  FILLER                   PIC X(01) VALUE 'S'.
004400         10  CT-QUAL-MULT-STANDARD     PIC 9V99  VALUE 1.00.
004500     05  FILLER                       PIC X(04).
