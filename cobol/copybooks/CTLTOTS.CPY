000100*===============================================================
000200*  CTLTOTS.CPY
000300*  CONTROL-TOTALS CARRIED ACROSS THE WHOLE BATCH RUN - ACCUMU-
000400*  LATED AS EACH CASE IS PROCESSED, PRINTED AT END OF JOB BY THE
000500*  REPORT WRITER PARAGRAPHS. NOT PART OF RESULT-REC - THIS IS A
000600*  WORKING-STORAGE-ONLY AREA.
000700*---------------------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST   DESCRIPTION
001000*  -------- ----  --------  -----------------------------------
001100*  94-02-08  DLH  CR-7455   ORIGINAL, SPLIT OUT OF RESLREC SO
001200*                           IT IS NOT COPIED INTO THE FD.
001300*===============================================================
001400 01  CT-CONTROL-TOTALS.
001500     05  CT-CASES-READ                PIC 9(06) COMP.
001600     05  CT-SUCCESSES                 PIC 9(06) COMP.
001700     05  CT-FAILURES                  PIC 9(06) COMP.
001800     05  CT-INPUT-ERRORS              PIC 9(06) COMP.
001900     05  CT-SUCCESS-A                 PIC 9(06) COMP.
002000     05  CT-SUCCESS-B                 PIC 9(06) COMP.
002100     05  CT-TOTAL-VALUE               PIC 9(11)V99.
002200     05  CT-TOTAL-ROUNDS               PIC 9(08) COMP.
002300     05  CT-AVG-ROUNDS                PIC 9(03)V99.
002400     05  FILLER                       PIC X(06).
