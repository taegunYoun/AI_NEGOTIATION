000100*===============================================================
000200*  OFFRREC.CPY
000300*  OFFER RECORD  -  WORKING-STORAGE LAYOUT FOR ONE NEGOTIATION
000400*  OFFER (SELLER-TO-BUYER OR BUYER-TO-SELLER), ONE INSTANCE OWNED
000500*  BY THE SELLER STATE AND ONE BY THE BUYER STATE IN NEGOBAT.
000600*---------------------------------------------------------------
000700*  MAINTENANCE
000800*  DATE     INIT  REQUEST   DESCRIPTION
000900*  -------- ----  --------  -----------------------------------
001000*  88-01-09  RTG  CR-6650   ORIGINAL LAYOUT (PRICE/QTY/DELIVERY).
001100*  90-05-30  DLH  CR-6980   ADDED PAYMENT, QUALITY, WARRANTY.
001200*  93-03-11  DLH  CR-7340   ADDED PENALTY-RATE, DISCOUNT-RATE.
001300*  98-11-02  PKM  CR-7901   Y2K REVIEW - NO DATE FIELDS PRESENT,
001400*                           NO CHANGE REQUIRED.
001500*===============================================================
001600 01  OFFER-REC.
001700     05  OFR-PRICE                    PIC 9(06)V99.
001800     05  OFR-QTY                       PIC 9(06).
001900     05  OFR-DELIVERY                  PIC 9(03).
002000     05  OFR-PAYMENT                   PIC X(01).
002100         88  OFR-PAY-CASH                     VALUE 'C'.
002200         88  OFR-PAY-NET30                     VALUE '3'.
002300         88  OFR-PAY-NET60                     VALUE '6'.
002400         88  OFR-PAY-NET90                     VALUE '9'.
002500         88  OFR-PAY-INSTALLMENT                VALUE 'I'.
002600         88  OFR-PAY-VALID             VALUES 'C' '3' '6' '9'
002700                                                'I'.
002800     05  OFR-QUALITY                   PIC X(01).
002900         88  OFR-QUAL-A                         VALUE 'A'.
003000         88  OFR-QUAL-B                         VALUE 'B'.
003100         88  OFR-QUAL-C                         VALUE 'C'.
003200         88  OFR-QUAL-STANDARD                  VALUE 'S'.
003300         88  OFR-QUAL-VALID            VALUES 'A' 'B' 'C' 'S'.
003400     05  OFR-WARRANTY                  PIC 9(02).
003500     05  OFR-PENALTY-RATE               PIC 9V99.
003600     05  OFR-DISCOUNT-RATE              PIC 99V99.
003700     05  FILLER                        PIC X(05).
003800*===============================================================
003900*  ALTERNATE GROUPING OF THE COMMERCIAL TERMS - USED WHEN THE
004000*  DRIVER ADOPTS AN OFFER AS THE FINAL CONTRACT AND MOVES THE
004100*  WHOLE TERMS BLOCK IN ONE SHOT INTO RESULT-REC, RATHER THAN
004200*  FIELD BY FIELD.
004300*===============================================================
004400 01  OFR-TERMS-VIEW REDEFINES OFFER-REC.
004500     05  OFR-TV-PRICE-QTY-DELIV        PIC X(15).
004600     05  OFR-TV-COMMERCIAL-TERMS.
004700         10  OFR-TV-PAYMENT            PIC X(01).
004800         10  OFR-TV-QUALITY            PIC X(01).
004900         10  OFR-TV-WARRANTY           PIC 9(02).
005000         10  OFR-TV-PENALTY-RATE        PIC 9V99.
005100         10  OFR-TV-DISCOUNT-RATE       PIC 99V99.
005200     05  FILLER                        PIC X(05).
