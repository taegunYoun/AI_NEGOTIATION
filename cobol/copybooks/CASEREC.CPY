000100*===============================================================
000200*  CASEREC.CPY
000300*  NEGOTIATION CASE RECORD  -  INPUT LAYOUT FOR CASES.DAT
000400*  ONE CASE-REC PER LINE, FIXED 80 BYTES, LINE SEQUENTIAL.
000500*  CARRIES THE COMPLETE SELLER AND BUYER STARTING POSITION FOR
000600*  ONE ROUND OF AUTOMATED BILATERAL NEGOTIATION.
000700*---------------------------------------------------------------
000800*  MAINTENANCE
000900*  DATE     INIT  REQUEST   DESCRIPTION
001000*  -------- ----  --------  -----------------------------------
001100*  87-11-04  RTG  CR-6601   ORIGINAL LAYOUT.
001200*  89-02-20  RTG  CR-6744   ADDED BUYER-DELIV, BUDGET-LIMIT.
001300*  91-06-13  DLH  CR-7120   ADDED MARKET-POSITION, URGENCY.
001400*  94-09-02  DLH  CR-7488   NUMERIC REDEFINITION OF CASE-ID FOR
001500*                           RANDOM-SEED EXTRACTION (ENGINE-A/B
001600*                           RANDOM STRATEGY).
001700*===============================================================
001800 01  CASE-REC.
001900     05  CR-CASE-ID                  PIC X(06).
002000     05  CR-CASE-ID-NUM  REDEFINES CR-CASE-ID
002100                                      PIC 9(06).
002200     05  CR-ENGINE-CODE               PIC X(01).
002300         88  CR-ENGINE-A                     VALUE 'A'.
002400         88  CR-ENGINE-B                     VALUE 'B'.
002500     05  CR-SELLER-TERMS.
002600         10  CR-SELLER-COST           PIC 9(06).
002700         10  CR-SELLER-TARGET-PRICE   PIC 9(06).
002800         10  CR-SELLER-MIN-QTY        PIC 9(06).
002900     05  CR-DELIVERY-WINDOW.
003000         10  CR-DELIV-START           PIC 9(03).
003100         10  CR-DELIV-END             PIC 9(03).
003200     05  CR-SELLER-STRATEGY           PIC X(01).
003300         88  CR-SLR-STRAT-AGGRESSIVE          VALUE 'A'.
003400         88  CR-SLR-STRAT-CONSERVATIVE        VALUE 'C'.
003500         88  CR-SLR-STRAT-RANDOM              VALUE 'R'.
003600         88  CR-SLR-STRAT-ANALYTIC            VALUE 'N'.
003700         88  CR-SLR-STRAT-BALANCED            VALUE 'B'.
003800         88  CR-SLR-STRAT-VALID-A             VALUES 'A' 'C' 'R'
003900                                                      'N'.
004000         88  CR-SLR-STRAT-VALID-B             VALUES 'A' 'C' 'B'.
004100     05  CR-PROFIT-MARGIN-PCT         PIC 9(03)V99.
004200     05  CR-MARKET-POSITION           PIC X(01).
004300         88  CR-MKT-STRONG                    VALUE 'S'.
004400         88  CR-MKT-MEDIUM                     VALUE 'M'.
004500         88  CR-MKT-WEAK                       VALUE 'W'.
004600         88  CR-MKT-VALID              VALUES 'S' 'M' 'W'.
004700     05  CR-BUYER-TERMS.
004800         10  CR-BUYER-TARGET-PRICE    PIC 9(06).
004900         10  CR-BUYER-QTY             PIC 9(06).
005000         10  CR-BUYER-DELIV           PIC 9(03).
005100     05  CR-BUYER-STRATEGY            PIC X(01).
005200         88  CR-BYR-STRAT-AGGRESSIVE          VALUE 'A'.
005300         88  CR-BYR-STRAT-CONSERVATIVE        VALUE 'C'.
005400         88  CR-BYR-STRAT-RANDOM              VALUE 'R'.
005500         88  CR-BYR-STRAT-ANALYTIC            VALUE 'N'.
005600         88  CR-BYR-STRAT-BALANCED            VALUE 'B'.
005700         88  CR-BYR-STRAT-VALID-A             VALUES 'A' 'C' 'R'
005800                                                      'N'.
005900         88  CR-BYR-STRAT-VALID-B             VALUES 'A' 'C' 'B'.
006000     05  CR-BUDGET-LIMIT              PIC 9(06).
006100     05  CR-URGENCY                   PIC X(01).
006200         88  CR-URG-HIGH                       VALUE 'H'.
006300         88  CR-URG-MEDIUM                      VALUE 'M'.
006400         88  CR-URG-LOW                         VALUE 'L'.
006500         88  CR-URG-VALID              VALUES 'H' 'M' 'L'.
006600     05  FILLER                       PIC X(19).
