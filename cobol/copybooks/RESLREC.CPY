000100*===============================================================
000200*  RESLREC.CPY
000300*  NEGOTIATION RESULT RECORD  -  OUTPUT LAYOUT FOR RESULTS.DAT
000400*  ONE RESULT-REC WRITTEN PER CASE READ: THE FINAL CONTRACT (IF
000500*  ANY) PLUS THE FIVE PERFORMANCE SCORES USED BY THE REPORT.
000600*---------------------------------------------------------------
000700*  MAINTENANCE
000800*  DATE     INIT  REQUEST   DESCRIPTION
000900*  -------- ----  --------  -----------------------------------
001000*  87-11-20  RTG  CR-6602   ORIGINAL LAYOUT.
001100*  91-06-13  DLH  CR-7120   ADDED RES-EFF-PRICE, RES-TOTAL-VALUE.
001200*  94-02-08  DLH  CR-7455   ADDED THE FIVE SCORE FIELDS.
001300*  98-11-02  PKM  CR-7901   Y2K REVIEW - NO DATE FIELDS PRESENT,
001400*                           NO CHANGE REQUIRED.
001500*===============================================================
001600 01  RESULT-REC.
001700     05  RES-CASE-ID                  PIC X(06).
001800     05  RES-STATUS                   PIC X(01).
001900         88  RES-STATUS-SUCCESS               VALUE 'S'.
002000         88  RES-STATUS-FAILED                VALUE 'F'.
002100         88  RES-STATUS-INPUT-ERROR           VALUE 'E'.
002200     05  RES-ROUNDS                   PIC 9(02).
002300     05  RES-CONTRACT-TERMS.
002400         10  RES-PRICE                PIC 9(06)V99.
002500         10  RES-QTY                  PIC 9(06).
002600         10  RES-DELIVERY             PIC 9(03).
002700         10  RES-PAYMENT              PIC X(01).
002800         10  RES-QUALITY              PIC X(01).
002900         10  RES-WARRANTY             PIC 9(02).
003000         10  RES-PENALTY-RATE          PIC 9V99.
003100         10  RES-DISCOUNT-RATE         PIC 99V99.
003200     05  RES-EFF-PRICE                PIC 9(06)V99.
003300     05  RES-TOTAL-VALUE              PIC 9(11)V99.
003400     05  RES-SCORES.
003500         10  RES-SELLER-SAT            PIC 9(03)V99.
003600         10  RES-BUYER-SAT             PIC 9(03)V99.
003700         10  RES-WINWIN                PIC 9(03)V99.
003800         10  RES-RISK                  PIC 9(03)V99.
003900         10  RES-DELIV-REL             PIC 9(03)V99.
004000         10  RES-PRICE-COMP            PIC 9(03)V99.
004100     05  FILLER                       PIC X(08).
004200*===============================================================
004300*  THE FIVE SCORE FIELDS ABOVE ARE ALSO TREATED AS A SMALL
004400*  OCCURS TABLE WHEN THE REPORT WRITER RANGE-CHECKS THEM FOR A
004500*  CONTROL TOTAL - REDEFINITION LIFTED FROM THE OLD EMPLOYEE
004600*  CATEGORY STATISTICS TABLE.
004700*===============================================================
004800 01  RES-SCORES-TABLE REDEFINES RES-SCORES.
004900     05  RES-SCR-ENTRY PIC 9(03)V99 OCCURS 6 TIMES
005000                              INDEXED BY RES-SCR-IDX.
