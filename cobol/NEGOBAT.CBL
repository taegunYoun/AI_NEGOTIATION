000100*===============================================================
000200*  NEGOBAT - AUTOMATED BILATERAL NEGOTIATION BATCH RUN
000300*===============================================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    NEGOBAT.
000600 AUTHOR.        R T GUNDERSON.
000700 INSTALLATION.  PROCUREMENT SYSTEMS DIVISION - DATA PROCESSING.
000800 DATE-WRITTEN.  07/14/87.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001100*---------------------------------------------------------------
001200*  NEGOBAT READS A FILE OF AUTOMATED-NEGOTIATION CASES, RUNS
001300*  EACH CASE THROUGH THE SELLER/BUYER ROUND-BASED NEGOTIATION
001400*  ENGINE NAMED ON THE CASE (ENGINE-A, THE CLASSIC CONCESSION
001500*  ENGINE, OR ENGINE-B, THE PERCENTAGE-ADJUSTMENT ENGINE), AND
001600*  WRITES A RESULT RECORD AND A PRINTED SUMMARY REPORT.
001700*---------------------------------------------------------------
001800*  MAINTENANCE
001900*  DATE     INIT  REQUEST   DESCRIPTION
002000*  -------- ----  --------  -----------------------------------
002100*  87-07-14  RTG  CR-6600   ORIGINAL PROGRAM - ENGINE-A ONLY,
002200*                           NO REPORT, RESULTS FILE ONLY.
002300*  87-11-04  RTG  CR-6601   ADDED CASE-REC VALIDATION PARAGRAPH.
002400*  87-11-20  RTG  CR-6602   ADDED RESULT-REC AND CONTROL TOTALS.
002500*  88-01-09  RTG  CR-6650   ADDED OFFER-REC WORKING LAYOUT AND
002600*                           SHARED OFFER VALIDATOR.
002700*  89-02-20  RTG  CR-6744   ADDED BUYER-DELIV AND BUDGET-LIMIT
002800*                           TO THE BUYER SIDE.
002900*  90-05-30  DLH  CR-6980   ADDED SUMMARY REPORT (RTG'S OLD
003000*                           CAR-SALES REPORT SKELETON REUSED).
003100*  91-06-13  DLH  CR-7120   ADDED MARKET-POSITION, URGENCY AND
003200*                           THE NEGOTIATION-POWER CALCULATION.
003300*  93-03-11  DLH  CR-7340   ADDED ENGINE-B (PCT-ADJUSTMENT
003400*                           ENGINE) ALONGSIDE ENGINE-A.
003500*  94-02-08  DLH  CR-7455   ADDED THE FIVE PERFORMANCE SCORES
003600*                           AND THE WIN-WIN / RISK FORMULAS.
003700*  94-09-02  DLH  CR-7488   ADDED THE RANDOM-STRATEGY GENERATOR,
003800*                           SEEDED FROM THE CASE ID SO RERUNS
003900*                           REPRODUCE.
004000*  96-04-17  PKM  CR-7690   ADDED VARIANT-B METRICS (ROUNDS-
004100*                           COMPLETED, NEGOTIATION-EFFICIENCY).
004200*  98-11-02  PKM  CR-7901   Y2K REVIEW OF THIS PROGRAM - NO
004300*                           TWO-DIGIT YEAR FIELDS IN USE, NO
004400*                           CHANGE REQUIRED. SIGNED OFF DLH.
004500*  00-03-06  PKM  CR-8040   CORRECTED SELLER RESPOND CRITERIA
004600*                           SCORE - DELIVERY WINDOW TEST WAS
004700*                           ONE-SIDED.
004800*  02-09-19  KLR  CR-8215   RAISED MAX ROUNDS REFERENCES TO A
004900*                           NAMED CONSTANT INSTEAD OF LITERAL 15.
005000*  05-01-11  KLR  CR-8390   CONTROL TOTALS NOW SPLIT SUCCESSES
005100*                           BY ENGINE FOR THE MONTHLY REVIEW.
005200*===============================================================
005300      
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON  STATUS IS SW-RERUN-REQUESTED
005900            OFF STATUS IS SW-NORMAL-RUN
006000     CLASS NEGOTIATION-STRATEGY-CODE IS 'A' 'C' 'R' 'N' 'B'.
006100      
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CASES-FILE
006500            ASSIGN TO CASES
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-CASES.
006800     SELECT RESULTS-FILE
006900            ASSIGN TO RESULTS
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-RESULTS.
007200     SELECT RPTFILE
007300            ASSIGN TO RPTOUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-RPTFILE.
007600      
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CASES-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS.
008200 COPY CASEREC.
008300      
008400 FD  RESULTS-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 96 CHARACTERS.
008700 COPY RESLREC.
008800      
008900 FD  RPTFILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS.
009200 01  RPT-LINE                         PIC X(132).
009300      
009400 WORKING-STORAGE SECTION.
009500*---------------------------------------------------------------
009600*  FILE STATUS BYTES.
009700*---------------------------------------------------------------
009800 77  FS-CASES                         PIC 9(02) VALUE ZEROES.
009900 77  FS-RESULTS                       PIC 9(02) VALUE ZEROES.
010000 77  FS-RPTFILE                       PIC 9(02) VALUE ZEROES.
010100      
010200 78  CTE-MAX-ROUNDS                             VALUE 15.
010300      
010400*---------------------------------------------------------------
010500*  SHARED OFFER AND CODE-DOMAIN WORKING COPIES.
010600*---------------------------------------------------------------
010700 COPY OFFRREC.
010800 COPY CODETABS.
010900      
011000*---------------------------------------------------------------
011100*  RUN SWITCHES.
011200*---------------------------------------------------------------
011300 01  WS-RUN-SWITCHES.
011400     05  FILLER                       PIC X(01) VALUE SPACE.
011500*    EOF SWITCH - SET BY 150100 WHEN THE CASES-FILE READ HITS
011600*    END OF FILE, TESTED BY MAIN-PARAGRAPH'S DRIVING LOOP.
011700     05  WS-CASES-EOF-SW               PIC X(01) VALUE 'N'.
011800         88  WS-CASES-EOF                        VALUE 'Y'.
011900         88  WS-CASES-NOT-EOF                     VALUE 'N'.
012000*    RESULT OF 110000'S FIELD-BY-FIELD EDIT OF THE INCOMING CASE -
012100*    A CASE THAT FAILS ANY EDIT NEVER REACHES EITHER ENGINE.
012200     05  WS-INPUT-VALID-SW             PIC X(01) VALUE 'Y'.
012300         88  WS-INPUT-IS-VALID                    VALUE 'Y'.
012400         88  WS-INPUT-IS-INVALID                  VALUE 'N'.
012500*    SET BY WHICHEVER RESPOND PARAGRAPH FIRST SEES AN OFFER THAT
012600*    CLEARS ITS SIDE'S ACCEPTANCE TEST - ONCE ON, THE ROUND DRIVER
012700*    STOPS CALLING FURTHER ROUNDS FOR THIS CASE.
012800     05  WS-DEAL-ACCEPTED-SW           PIC X(01) VALUE 'N'.
012900         88  WS-DEAL-WAS-ACCEPTED                 VALUE 'Y'.
013000         88  WS-DEAL-ACCEPTED-NO                  VALUE 'N'.
013100*    SET BY 420000 ON EVERY OFFER IT CHECKS - A MAKE-OFFER
013200*    PARAGRAPH THAT GETS AN INVALID RESULT BACK SUBSTITUTES ITS
013300*    OWN SAFE FALLBACK OFFER RATHER THAN PUBLISHING ONE.
013400     05  WS-OFFER-VALID-SW             PIC X(01) VALUE 'Y'.
013500         88  WS-OFFER-IS-VALID                    VALUE 'Y'.
013600         88  WS-OFFER-IS-INVALID                  VALUE 'N'.
013700*    WHICH SIDE'S PUBLISHED OFFER WAS THE ONE ADOPTED AS THE FINAL
013800*    CONTRACT - DRIVES 590000'S CHOICE OF WORKING AREA TO COPY FROM.
013900     05  WS-CONTRACT-SIDE              PIC X(01) VALUE SPACE.
014000         88  WS-CONTRACT-IS-SELLER                VALUE 'S'.
014100         88  WS-CONTRACT-IS-BUYER                 VALUE 'B'.
014200*    ONE-SHOT LATCH - ONCE 270000 LOCKS IN THE BUYER'S MINIMUM
014300*    ACCEPTABLE QUALITY GRADE IT IS NEVER RECOMPUTED FOR THE CASE.
014400     05  WS-BYR-MIN-QUAL-SET-SW        PIC X(01) VALUE 'N'.
014500         88  WS-BYR-MIN-QUAL-IS-SET               VALUE 'Y'.
014600*    CURRENT ROUND NUMBER WITHIN THIS CASE, AND THE ROUND NUMBER
014700*    AT WHICH THE DEAL ACTUALLY CLOSED - THE SECOND SURVIVES INTO
014800*    RESULT-REC, THE FIRST DOES NOT.
014900     05  WS-ROUND-NO                   PIC 9(02) COMP VALUE 0.
015000     05  WS-ROUNDS-USED                PIC 9(02) COMP VALUE 0.
015100     05  FILLER                       PIC X(01) VALUE SPACE.
015200
015300*---------------------------------------------------------------
015400*  PAGE / RUN-DATE WORK AREA.
015500*---------------------------------------------------------------
015600 01  WS-TODAY.
015700*    ACCEPTed ONCE AT OPEN TIME, CARRIED ON EVERY PAGE HEADING -
015800*    NOT REFRESHED MID-RUN, SO A RUN THAT CROSSES MIDNIGHT STILL
015900*    PRINTS THE DATE IT STARTED ON.
016000     05  WS-TODAY-NOW                  PIC 9(08) VALUE ZEROES.
016100*    SLASHED DISPLAY FORM - REDEFINES RATHER THAN A SEPARATE MOVE
016200*    SINCE THE TWO ARE ALWAYS THE SAME EIGHT DIGITS, ONE JUST
016300*    EDITED FOR PRINTING.
016400     05  WS-TODAY-NOW-FMT REDEFINES WS-TODAY-NOW
016500                                      PIC 9999/99/99.
016600     05  FILLER                       PIC X(01) VALUE SPACE.
016700 01  WS-PAGE-NO                        PIC 9(03) COMP VALUE 0.
016800      
016900*---------------------------------------------------------------
017000*  SELLER NEGOTIATION STATE (SHARED BY ENGINE-A AND ENGINE-B;
017100*  ONLY ONE ENGINE TOUCHES THIS AREA PER CASE).
017200*---------------------------------------------------------------
017300 01  WS-SELLER-STATE.
017400*    COST/TARGET/MIN-QTY AND THE DELIVERY WINDOW COME STRAIGHT OFF
017500*    CASE-REC UNCHANGED FOR THE LIFE OF THE CASE - EVERYTHING BELOW
017600*    THEM IS DERIVED OR MUTATED ROUND BY ROUND.
017700     05  WS-SLR-COST                  PIC 9(06).
017800     05  WS-SLR-TARGET-PRICE          PIC 9(06).
017900     05  WS-SLR-MIN-QTY               PIC 9(06).
018000     05  WS-SLR-DELIV-START           PIC 9(03).
018100     05  WS-SLR-DELIV-END             PIC 9(03).
018200     05  WS-SLR-STRATEGY              PIC X(01).
018300     05  WS-SLR-MARKET-POSITION       PIC X(01).
018400     05  WS-SLR-MARGIN                PIC 9(03)V99.
018500*    MIN-PRICE IS ENGINE-A'S WALK-AWAY FLOOR, COST GROSSED UP BY
018600*    MARGIN - COMPUTED ONCE AT 210000 AND NEVER RECOMPUTED.
018700     05  WS-SLR-MIN-PRICE             PIC 9(06)V99.
018800*    OFFER-PRICE/QTY/DELIVERY ARE THE SELLER'S NEXT PUBLISHED
018900*    NUMBERS BEFORE THEY ARE COPIED INTO OFFER-REC FOR VALIDATION -
019000*    KEPT SEPARATE FROM CUR-PRICE BELOW SO A REJECTED OFFER NEVER
019100*    OVERWRITES THE LAST OFFER THAT WAS ACTUALLY PUBLISHED.
019200     05  WS-SLR-OFFER-PRICE           PIC 9(06)V99.
019300     05  WS-SLR-OFFER-QTY             PIC 9(06).
019400     05  WS-SLR-OFFER-DELIVERY        PIC 9(03).
019500     05  WS-SLR-PREF-PAYMENT          PIC X(01).
019600     05  WS-SLR-PREF-QUALITY          PIC X(01).
019700     05  WS-SLR-MAX-WARRANTY          PIC 9(02).
019800     05  WS-SLR-ROUNDS                PIC 9(02) COMP.
019900*    POWER IS THE 0-1 NEGOTIATION-POWER FIGURE BLENDING MARKET
020000*    POSITION AND PROFIT MARGIN - A HIGH VALUE LETS THE SELLER
020100*    CONCEDE MORE SLOWLY.
020200     05  WS-SLR-POWER                 PIC 9V9999.
020300*    CHANGE-HISTORY TABLE - UP TO 15 ROUND-OVER-ROUND PRICE DELTAS,
020400*    COMP-3 SINCE THEY ARE READ BACK REPEATEDLY BY THE ANALYTIC
020500*    STRATEGY'S TREND LOOKUP IN 220000, NEVER PRINTED.
020600     05  WS-SLR-CH-CNT                PIC 9(02) COMP.
020700     05  WS-SLR-CH-ENTRY OCCURS 15 TIMES
020800                              INDEXED BY WS-SLR-CH-IDX.
020900         10  WS-SLR-CH-AMT            PIC S9(06)V99 COMP-3.
021000     05  FILLER                       PIC X(01) VALUE SPACE.
021100
021200 01  WS-SELLER-CURRENT-OFFER.
021300*    THE SELLER'S LAST PUBLISHED OFFER, IN FULL - THIS IS WHAT
021400*    GETS COPIED FORWARD INTO OFFER-REC FOR VALIDATION AND
021500*    PRICING, AND WHAT 590000 PULLS FROM IF THE SELLER'S OFFER
021600*    IS THE ONE THE OTHER SIDE ENDS UP ACCEPTING.
021700     05  WS-SLR-CUR-PRICE             PIC 9(06)V99.
021800     05  WS-SLR-CUR-QTY               PIC 9(06).
021900     05  WS-SLR-CUR-DELIVERY          PIC 9(03).
022000     05  WS-SLR-CUR-PAYMENT           PIC X(01).
022100     05  WS-SLR-CUR-QUALITY           PIC X(01).
022200     05  WS-SLR-CUR-WARRANTY          PIC 9(02).
022300     05  WS-SLR-CUR-PENALTY            PIC 9V99.
022400     05  WS-SLR-CUR-DISCOUNT           PIC 99V99.
022500     05  FILLER                       PIC X(01) VALUE SPACE.
022600
022700*---------------------------------------------------------------
022800*  BUYER NEGOTIATION STATE.
022900*---------------------------------------------------------------
023000 01  WS-BUYER-STATE.
023100*    MIRRORS WS-SELLER-STATE FIELD FOR FIELD WHERE THE BUSINESS
023200*    MEANING IS SYMMETRIC - TARGET-PRICE/QTY/DESIRED-DELIV ARE THE
023300*    UNCHANGING INPUT FIGURES EVERYTHING BELOW THEM IS MEASURED
023400*    AGAINST.
023500     05  WS-BYR-TARGET-PRICE          PIC 9(06).
023600     05  WS-BYR-TARGET-QTY            PIC 9(06).
023700     05  WS-BYR-DESIRED-DELIV         PIC 9(03).
023800     05  WS-BYR-STRATEGY              PIC X(01).
023900     05  WS-BYR-URGENCY               PIC X(01).
024000     05  WS-BYR-BUDGET-LIMIT          PIC 9(06)V99.
024100*    MAX-PRICE IS THE CLAMPED CEILING ENGINE-A'S BUYER USES (SEE
024200*    250000) - ENGINE-B HAS NO COUNTERPART, IT TESTS TOTAL-COST
024300*    AGAINST BUDGET-LIMIT DIRECTLY INSTEAD.
024400     05  WS-BYR-MAX-PRICE             PIC 9(06)V99.
024500     05  WS-BYR-OFFER-PRICE           PIC 9(06)V99.
024600     05  WS-BYR-OFFER-QTY             PIC 9(06).
024700     05  WS-BYR-OFFER-DELIVERY        PIC 9(03).
024800     05  WS-BYR-PREF-PAYMENT          PIC X(01).
024900     05  WS-BYR-PREF-QUALITY          PIC X(01).
025000*    MIN-QUALITY IS LOCKED IN ONCE BY 270000 (SEE WS-BYR-MIN-QUAL
025100*    -SET-SW ABOVE) AND HELD FOR THE REST OF THE CASE.
025200     05  WS-BYR-MIN-QUALITY           PIC X(01).
025300     05  WS-BYR-REQ-WARRANTY          PIC 9(02).
025400     05  WS-BYR-ROUNDS                PIC 9(02) COMP.
025500     05  WS-BYR-POWER                 PIC 9V9999.
025600     05  WS-BYR-CH-CNT                PIC 9(02) COMP.
025700     05  WS-BYR-CH-ENTRY OCCURS 15 TIMES
025800                              INDEXED BY WS-BYR-CH-IDX.
025900         10  WS-BYR-CH-AMT            PIC S9(06)V99 COMP-3.
026000     05  FILLER                       PIC X(01) VALUE SPACE.
026100
026200 01  WS-BUYER-CURRENT-OFFER.
026300*    BUYER-SIDE COUNTERPART OF WS-SELLER-CURRENT-OFFER - SAME
026400*    EIGHT FIELDS, SAME ROLE AS THE LAST PUBLISHED OFFER.
026500     05  WS-BYR-CUR-PRICE             PIC 9(06)V99.
026600     05  WS-BYR-CUR-QTY               PIC 9(06).
026700     05  WS-BYR-CUR-DELIVERY          PIC 9(03).
026800     05  WS-BYR-CUR-PAYMENT           PIC X(01).
026900     05  WS-BYR-CUR-QUALITY           PIC X(01).
027000     05  WS-BYR-CUR-WARRANTY          PIC 9(02).
027100     05  WS-BYR-CUR-PENALTY            PIC 9V99.
027200     05  WS-BYR-CUR-DISCOUNT           PIC 99V99.
027300     05  FILLER                       PIC X(01) VALUE SPACE.
027400
027500*---------------------------------------------------------------
027600*  FINAL CONTRACT (THE OFFER ADOPTED WHEN A DEAL IS ACCEPTED).
027700*---------------------------------------------------------------
027800 01  WS-FINAL-CONTRACT.
027900*    SET ONCE, BY 590000, ONLY WHEN WS-DEAL-WAS-ACCEPTED - A
028000*    FAILED OR ERRORED CASE LEAVES THIS GROUP AT ITS ZERO/SPACE
028100*    VALUES SINCE WORKING-STORAGE IS NEVER REINITIALIZED BETWEEN
028200*    CASES IN THIS PROGRAM.
028300     05  WS-FINAL-PRICE               PIC 9(06)V99.
028400     05  WS-FINAL-QTY                 PIC 9(06).
028500     05  WS-FINAL-DELIVERY            PIC 9(03).
028600     05  WS-FINAL-PAYMENT             PIC X(01).
028700     05  WS-FINAL-QUALITY             PIC X(01).
028800     05  WS-FINAL-WARRANTY            PIC 9(02).
028900     05  WS-FINAL-PENALTY              PIC 9V99.
029000     05  WS-FINAL-DISCOUNT             PIC 99V99.
029100     05  WS-FINAL-TOTAL-VALUE          PIC 9(11)V99.
029200     05  WS-METRICS-TOTAL              PIC 9(11)V99.
029300     05  FILLER                       PIC X(01) VALUE SPACE.
029400
029500*---------------------------------------------------------------
029600*  WORK FIELDS FOR THE MAKE-OFFER / RESPOND / CONCESSION RULES.
029700*  KEPT IN ONE GROUP AND REUSED ACROSS BOTH ENGINES AND BOTH
029800*  SIDES - ONLY ONE SIDE IS ACTIVE AT A TIME.
029900*---------------------------------------------------------------
030000 01  WS-NEGOTIATION-WORK.
030100*    ADJ/BASE/POWER-MOD/ROUND-MULT/CONCESSION/ROOM ARE ENGINE-A'S
030200*    CONCESSION-FORMULA SCRATCH FIELDS (220000/240000/260000/
030300*    280000) - NONE OF THEM SURVIVE PAST THE PARAGRAPH THAT SETS
030400*    THEM.
030500     05  WS-ADJ                       PIC S9(05)V99.
030600     05  WS-BASE                      PIC 9(02)V99.
030700     05  WS-POWER-MOD                 PIC 9V9999.
030800     05  WS-ROUND-MULT                PIC 9V9999.
030900     05  WS-CONCESSION                PIC S9(05)V99.
031000     05  WS-ROOM                      PIC S9(06)V99.
031100*    BUDGET-MULT/URGENCY-MULT/URGENCY-MULT2 ARE THE BUYER-SIDE
031200*    EQUIVALENTS OF THE SELLER'S POWER-MOD/ROUND-MULT ABOVE.
031300     05  WS-BUDGET-MULT               PIC 9V9999.
031400     05  WS-URGENCY-MULT              PIC 9V9999.
031500     05  WS-URGENCY-MULT2             PIC 9V9999.
031600     05  WS-VOLUME-DISCOUNT           PIC 99V99.
031700*    THE FOUR -SCORE FIELDS FEED 250000'S NEGOTIATION-POWER
031800*    AVERAGE - EACH IS A 0-1 FIGURE, NOT A 0-100 RESLREC SCORE.
031900     05  WS-POSITION-SCORE            PIC 9V9999.
032000     05  WS-MARGIN-SCORE              PIC 9V9999.
032100     05  WS-BUDGET-SCORE              PIC 9V9999.
032200     05  WS-URGENCY-SCORE             PIC 9V9999.
032300     05  WS-ADJUSTED-PRICE            PIC 9(06)V99.
032400     05  WS-SCORE                     PIC 9(01) COMP.
032500     05  WS-HIGH-VALUE-SW             PIC X(01) VALUE 'N'.
032600         88  WS-HIGH-VALUE-YES                   VALUE 'Y'.
032700         88  WS-HIGH-VALUE-NO                     VALUE 'N'.
032800     05  WS-TOTAL                     PIC 9(11)V99.
032900     05  WS-HIGH-VALUE-THRESHOLD      PIC 9(11)V99.
033000     05  WS-PRICE-COMPETITIVENESS     PIC S9(01)V9999.
033100     05  WS-THRESHOLD                 PIC 9V9.
033200     05  WS-PRICE-ADJ                 PIC 9V9999.
033300*    THE SIX FIELDS BELOW ARE ENGINE-B'S OWN SCRATCH AREA - ENGINE-A
033400*    NEVER TOUCHES THEM, JUST AS ENGINE-B NEVER TOUCHES ADJ/BASE
033500*    ABOVE. SLR-MIN-ACCEPT IS VALIDATED RATHER THAN CLAMPED (SEE
033600*    330000), UNLIKE ENGINE-A'S MIN-PRICE.
033700     05  WS-SLR-FLOOR-PRICE           PIC 9(06)V99.
033800     05  WS-SLR-SAFE-ALT              PIC 9(06)V99.
033900     05  WS-SLR-MIN-ACCEPT            PIC 9(06)V99.
034000     05  WS-SLR-COST-MARGIN2          PIC 9(06)V99.
034100     05  WS-BYR-ALT1                  PIC 9(06)V99.
034200     05  WS-BYR-ALT2                  PIC 9(06)V99.
034300*    TOTAL-COST/QTY-FLOOR/DELIV-CEIL/BUDGET-TOL ARE ENGINE-B'S
034400*    BUYER-SIDE ALL-OR-NOTHING ACCEPTANCE-TEST FIELDS (350000).
034500     05  WS-TOTAL-COST                PIC 9(11)V99.
034600     05  WS-QTY-FLOOR                 PIC 9(06)V99.
034700     05  WS-DELIV-CEIL                PIC 9(03)V99.
034800     05  WS-BUDGET-TOL                PIC 9(06)V99.
034900     05  FILLER                       PIC X(01) VALUE SPACE.
035000
035100*---------------------------------------------------------------
035200*  EFFECTIVE-PRICE CALCULATOR WORK FIELDS.
035300*---------------------------------------------------------------
035400 01  WS-EFFECTIVE-PRICE-WORK.
035500     05  WS-PAY-MULT                  PIC 9V99.
035600     05  WS-QUAL-MULT                 PIC 9V99.
035700     05  WS-WARR-MULT                 PIC 9V9999.
035800     05  WS-EFF-PRICE-WORK4           PIC 9(06)V9999.
035900*    WORK4-SPLIT IS A DUMP-TIME VIEW OF THE UNROUNDED FOUR-DECIMAL
036000*    PRICE - WHOLE-DOLLARS AND THE FOUR-PLACE FRACTION SIDE BY
036100*    SIDE, SO A PATCH SESSION CAN SEE WHAT 430000 ROUNDED AWAY.
036200     05  WS-EFF-PRICE-WORK4-SPLIT REDEFINES WS-EFF-PRICE-WORK4.
036300         10  WS-EFF-PRICE-WHOLE       PIC 9(06).
036400         10  WS-EFF-PRICE-FRACTION    PIC 9(04).
036500     05  WS-EFF-PRICE-ROUNDED         PIC 9(06)V99.
036600     05  FILLER                       PIC X(01) VALUE SPACE.
036700
036800*---------------------------------------------------------------
036900*  LINEAR-CONGRUENTIAL RANDOM GENERATOR - PARK-MILLER MINIMAL
037000*  STANDARD (X(N+1) = (48271 * X(N)) MOD (2**31 - 1)), SEEDED
037100*  FROM THE NUMERIC PART OF THE CASE-ID SO A RERUN OF THE SAME
037200*  CASES FILE REPRODUCES THE SAME RANDOM-STRATEGY MOVES.
037300*---------------------------------------------------------------
037400 01  WS-RANDOM-WORK.
037500     05  WS-RND-SEED                  PIC 9(10).
037600     05  WS-RND-MODULUS               PIC 9(10) VALUE 2147483647.
037700     05  WS-RND-MULTIPLIER            PIC 9(05) VALUE 48271.
037800     05  WS-RND-NUMER                 PIC 9(18).
037900*    NUMER-SPLIT IS A DUMP-TIME VIEW ONLY - LETS WHOEVER IS
038000*    PATCHING THIS ROUTINE EYEBALL THE HIGH-ORDER NINE DIGITS OF
038100*    THE SEED*MULTIPLIER PRODUCT WITHOUT A SEPARATE DIVIDE, THE
038200*    WAY THE OLD SEARCH LIBRARY'S LOOKUP INDEX WAS CHECKED.
038300     05  WS-RND-NUMER-SPLIT REDEFINES WS-RND-NUMER.
038400         10  WS-RND-NUMER-HI          PIC 9(09).
038500         10  WS-RND-NUMER-LO          PIC 9(09).
038600     05  WS-RND-QUOT                  PIC 9(18).
038700     05  WS-RND-LOW                   PIC 9(05).
038800     05  WS-RND-HIGH                  PIC 9(05).
038900     05  WS-RND-RANGE-SIZE            PIC 9(05).
039000     05  WS-RND-REM                   PIC 9(10).
039100     05  WS-RND-RESULT                PIC 9(05).
039200     05  FILLER                       PIC X(01) VALUE SPACE.
039300
039400*---------------------------------------------------------------
039500*  METRICS WORK FIELDS (VARIANTS A AND B).
039600*---------------------------------------------------------------
039700 01  WS-METRICS-WORK.
039800     05  WS-SELLER-SAT                PIC 9(03)V99.
039900     05  WS-BUYER-SAT                 PIC 9(03)V99.
040000     05  WS-BUYER-SAT-RAW             PIC S9(05)V9999.
040100     05  WS-WINWIN                    PIC 9(03)V99.
040200     05  WS-RISK                      PIC 9(03)V99.
040300     05  WS-DELIVERY-RISK             PIC S9(05)V99.
040400     05  WS-QUALITY-RISK              PIC 9(02).
040500     05  WS-PENALTY-RISK              PIC 9(03)V99.
040600     05  WS-DELIV-REL                 PIC 9(03)V99.
040700     05  WS-DELIV-REL-RAW             PIC S9(05)V99.
040800     05  WS-PRICE-COMP                PIC 9(03)V99.
040900     05  WS-PRICE-COMP-RAW            PIC S9(07)V9999.
041000     05  WS-ROUNDS-COMPLETED          PIC 9(02).
041100     05  WS-NEG-EFFICIENCY            PIC 9(03)V99.
041200     05  WS-NEG-EFFICIENCY-RAW        PIC S9(05)V9999.
041300     05  WS-CLAMP-IN                  PIC S9(07)V9999.
041400     05  WS-CLAMP-OUT                 PIC 9(03)V99.
041500     05  FILLER                       PIC X(01) VALUE SPACE.
041600
041700*---------------------------------------------------------------
041800*  CONTROL TOTALS FOR THE WHOLE RUN.
041900*---------------------------------------------------------------
042000 COPY CTLTOTS.
042100      
042200*---------------------------------------------------------------
042300*  REPORT LINES - 132-COLUMN PRINT LAYOUT.
042400*---------------------------------------------------------------
042500*    PRINTED AT THE TOP OF EVERY PAGE BY 700000 - TITLE IS A FIXED
042600*    LITERAL, RUN-DATE AND PAGE-NO ARE THE ONLY TWO VARIABLE SLOTS.
042700 01  WS-PAGE-HEADING-LINE.
042800     05  FILLER                       PIC X(01) VALUE SPACE.
042900     05  PH-TITLE                     PIC X(45) VALUE
043000         'NEGOBAT - AUTOMATED NEGOTIATION BATCH REPORT'.
043100     05  FILLER                       PIC X(10) VALUE SPACES.
043200     05  FILLER                       PIC X(09) VALUE 'RUN DATE:'.
043300     05  PH-RUN-DATE                  PIC 9999/99/99.
043400     05  FILLER                       PIC X(09) VALUE SPACES.
043500     05  FILLER                       PIC X(05) VALUE 'PAGE:'.
043600     05  PH-PAGE-NO                   PIC Z9.
043700     05  FILLER                       PIC X(42) VALUE SPACES.
043800      
043900*    ONE LABEL PER DET-xxx FIELD IN WS-DETAIL-LINE BELOW, IN THE
044000*    SAME LEFT-TO-RIGHT ORDER, EACH FILLER SPACER SIZED TO LINE UP
044100*    UNDER ITS DETAIL COLUMN'S EDITED-PICTURE WIDTH.
044200 01  WS-COLUMN-HEADING-LINE-1.
044300     05  FILLER                       PIC X(01) VALUE SPACE.
044400     05  FILLER                       PIC X(07) VALUE 'CASE-ID'.
044500     05  FILLER                       PIC X(03) VALUE SPACES.
044600     05  FILLER                       PIC X(03) VALUE 'ENG'.
044700     05  FILLER                       PIC X(02) VALUE SPACES.
044800     05  FILLER                       PIC X(06) VALUE 'STATUS'.
044900     05  FILLER                       PIC X(01) VALUE SPACE.
045000     05  FILLER                       PIC X(06) VALUE 'ROUNDS'.
045100     05  FILLER                       PIC X(04) VALUE SPACES.
045200     05  FILLER                       PIC X(11) VALUE
045300         'FINAL PRICE'.
045400     05  FILLER                       PIC X(01) VALUE SPACE.
045500     05  FILLER                       PIC X(03) VALUE 'QTY'.
045600     05  FILLER                       PIC X(06) VALUE SPACES.
045700     05  FILLER                       PIC X(09) VALUE 'EFF PRICE'.
045800     05  FILLER                       PIC X(03) VALUE SPACES.
045900     05  FILLER                       PIC X(11) VALUE
046000         'TOTAL VALUE'.
046100     05  FILLER                       PIC X(06) VALUE SPACES.
046200     05  FILLER                       PIC X(05) VALUE 'S-SAT'.
046300     05  FILLER                       PIC X(03) VALUE SPACES.
046400     05  FILLER                       PIC X(05) VALUE 'B-SAT'.
046500     05  FILLER                       PIC X(03) VALUE SPACES.
046600     05  FILLER                       PIC X(07) VALUE 'WIN-WIN'.
046700     05  FILLER                       PIC X(02) VALUE SPACES.
046800     05  FILLER                       PIC X(04) VALUE 'RISK'.
046900     05  FILLER                       PIC X(10) VALUE SPACES.
047000      
047100 01  WS-DETAIL-LINE.
047200*    ONE OF THESE PRINTS FOR EVERY CASE IN THE FILE, REGARDLESS OF
047300*    ENGINE OR OUTCOME - A FAILED OR INPUT-ERROR CASE STILL PRINTS
047400*    THIS LINE, JUST WITH THE NUMERIC FIELDS AT ZERO.
047500     05  FILLER                       PIC X(01) VALUE SPACE.
047600     05  DET-CASE-ID                  PIC X(06).
047700     05  FILLER                       PIC X(02) VALUE SPACES.
047800     05  DET-ENG                      PIC X(01).
047900     05  FILLER                       PIC X(03) VALUE SPACES.
048000     05  DET-STATUS                   PIC X(01).
048100     05  FILLER                       PIC X(03) VALUE SPACES.
048200     05  DET-ROUNDS                   PIC ZZ9.
048300     05  FILLER                       PIC X(02) VALUE SPACES.
048400     05  DET-PRICE                    PIC $$$,$$9.99.
048500     05  FILLER                       PIC X(02) VALUE SPACES.
048600     05  DET-QTY                      PIC ZZZ,ZZ9.
048700     05  FILLER                       PIC X(02) VALUE SPACES.
048800     05  DET-EFF-PRICE                PIC $$$,$$9.99.
048900     05  FILLER                       PIC X(02) VALUE SPACES.
049000     05  DET-TOTAL-VALUE              PIC $$$,$$$,$$$,$$9.99.
049100     05  FILLER                       PIC X(02) VALUE SPACES.
049200*    THE FOUR SCORE COLUMNS BELOW ARE THE ONLY METRICS FIGURES
049300*    PRINTED ON THE DETAIL LINE - THE REMAINING RESLREC SCORES
049400*    (DELIV-REL, PRICE-COMP, AND VARIANT-B'S ROUNDS-COMPLETED /
049500*    NEG-EFFICIENCY) ARE WRITTEN TO RESULTS-FILE BUT NOT PRINTED.
049600     05  DET-SELLER-SAT               PIC ZZ9.99.
049700     05  FILLER                       PIC X(02) VALUE SPACES.
049800     05  DET-BUYER-SAT                PIC ZZ9.99.
049900     05  FILLER                       PIC X(02) VALUE SPACES.
050000     05  DET-WINWIN                   PIC ZZ9.99.
050100     05  FILLER                       PIC X(02) VALUE SPACES.
050200     05  DET-RISK                     PIC ZZ9.99.
050300     05  FILLER                       PIC X(27) VALUE SPACES.
050400      
050500*    FOUR SEPARATE 01-LEVEL LINES RATHER THAN ONE WIDE GROUP - EACH
050600*    PRINTS ON ITS OWN LINE, IN ORDER, FROM 730000. DOTTED LABEL
050700*    LITERALS (THE '......' RUNS) ARE THIS SHOP'S OLD CAR-SALES
050800*    TOTALS-BLOCK STYLE, CARRIED FORWARD UNCHANGED.
050900 01  WS-TOTALS-LINE-1.
051000     05  FILLER                       PIC X(01) VALUE SPACE.
051100     05  FILLER                       PIC X(17) VALUE
051200         'CASES READ......'.
051300     05  TL-CASES-READ                PIC ZZZ,ZZ9.
051400     05  FILLER                       PIC X(113) VALUE SPACES.
051500      
051600 01  WS-TOTALS-LINE-2.
051700     05  FILLER                       PIC X(01) VALUE SPACE.
051800     05  FILLER                       PIC X(17) VALUE
051900         'SUCCESSFUL......'.
052000     05  TL-SUCCESSES                 PIC ZZZ,ZZ9.
052100     05  FILLER                       PIC X(04) VALUE SPACES.
052200     05  FILLER                       PIC X(15) VALUE
052300         'ENGINE-A......'.
052400     05  TL-SUCCESS-A                 PIC ZZZ,ZZ9.
052500     05  FILLER                       PIC X(04) VALUE SPACES.
052600     05  FILLER                       PIC X(15) VALUE
052700         'ENGINE-B......'.
052800     05  TL-SUCCESS-B                 PIC ZZZ,ZZ9.
052900     05  FILLER                       PIC X(64) VALUE SPACES.
053000      
053100 01  WS-TOTALS-LINE-3.
053200     05  FILLER                       PIC X(01) VALUE SPACE.
053300     05  FILLER                       PIC X(17) VALUE
053400         'FAILED..........'.
053500     05  TL-FAILURES                  PIC ZZZ,ZZ9.
053600     05  FILLER                       PIC X(04) VALUE SPACES.
053700     05  FILLER                       PIC X(17) VALUE
053800         'INPUT ERRORS.....'.
053900     05  TL-INPUT-ERRORS              PIC ZZZ,ZZ9.
054000     05  FILLER                       PIC X(83) VALUE SPACES.
054100      
054200 01  WS-TOTALS-LINE-4.
054300     05  FILLER                       PIC X(01) VALUE SPACE.
054400     05  FILLER                       PIC X(24) VALUE
054500         'TOTAL CONTRACT VALUE....'.
054600     05  TL-TOTAL-VALUE               PIC $$$,$$$,$$$,$$9.99.
054700     05  FILLER                       PIC X(04) VALUE SPACES.
054800     05  FILLER                       PIC X(19) VALUE
054900         'AVG ROUNDS/SUCCESS.'.
055000     05  TL-AVG-ROUNDS                PIC Z9.99.
055100     05  FILLER                       PIC X(64) VALUE SPACES.
055200      
055300 PROCEDURE DIVISION.
055400*===============================================================
055500 MAIN-PARAGRAPH.
055600*  TOP OF THE BATCH - ONE OPEN/INITIALIZE, A READ-PROCESS LOOP
055700*  DRIVEN OFF THE CASES-FILE EOF SWITCH, AND ONE CLOSE. NOTHING
055800*  OUTSIDE THIS PARAGRAPH EVER TOUCHES THE PROGRAM'S OVERALL
055900*  CONTROL FLOW - EVERYTHING ELSE IS PERFORMED FROM HERE OR FROM
056000*  150000-PROCESS-ONE-CASE BELOW IT.
056100*===============================================================
056200     PERFORM 100000-OPEN-AND-INITIALIZE THRU 100000-EXIT
056300     PERFORM 150000-PROCESS-ONE-CASE THRU 150000-EXIT
056400         UNTIL WS-CASES-EOF
056500     PERFORM 900000-FINISH-RUN THRU 900000-EXIT
056600     STOP RUN.
056700      
056800*===============================================================
056900 100000-OPEN-AND-INITIALIZE.
057000*  OPENS THE THREE FILES, ACCEPTS THE RUN DATE, PRINTS THE FIRST
057100*  PAGE HEADING AND PRIMES THE READ.
057200*===============================================================
057300*    RESULTS-FILE AND RPTFILE ARE ALWAYS OPENED OUTPUT - THIS
057400*    PROGRAM NEVER APPENDS TO A PRIOR RUN'S RESULT OR REPORT FILE,
057500*    EVEN ON A RERUN.
057600     OPEN INPUT  CASES-FILE
057700          OUTPUT RESULTS-FILE
057800          OUTPUT RPTFILE
057900*    UPSI-0 IS THE OPERATOR'S RERUN FLAG, SET IN JCL/JOB-CONTROL
058000*    WHEN THIS SAME CASES FILE IS BEING RESUBMITTED - NEGOBAT DOES
058100*    NOT TREAT A RERUN ANY DIFFERENTLY, IT JUST NOTES IT ON SYSOUT
058200*    SO THE OPERATOR CAN CONFIRM THE RIGHT DECK WENT IN.
058300     IF SW-RERUN-REQUESTED
058400         DISPLAY 'NEGOBAT - UPSI-0 ON - RERUN OF PRIOR CASES'
058500     END-IF
058600     ACCEPT WS-TODAY-NOW FROM DATE YYYYMMDD
058700     MOVE 1 TO WS-PAGE-NO
058800     PERFORM 700000-PRINT-PAGE-HEADING THRU 700000-EXIT
058900     PERFORM 710000-PRINT-COLUMN-HEADINGS THRU 710000-EXIT
059000     PERFORM 150100-READ-NEXT-CASE THRU 150100-EXIT.
059100 100000-EXIT.
059200     EXIT.
059300      
059400*===============================================================
059500 150100-READ-NEXT-CASE.
059600*  ONE READ, PRIMED ONCE FROM 100000 AND THEN AGAIN AT THE TAIL
059700*  OF EVERY PASS THROUGH 150000 - THE EOF SWITCH SET HERE IS WHAT
059800*  STOPS THE MAIN-PARAGRAPH LOOP.
059900*===============================================================
060000     READ CASES-FILE
060100         AT END
060200             SET WS-CASES-EOF TO TRUE
060300     END-READ.
060400 150100-EXIT.
060500     EXIT.
060600      
060700*===============================================================
060800 150000-PROCESS-ONE-CASE.
060900*  DRIVES ONE CASE-REC FROM VALIDATION THROUGH RESULT AND REPORT.
061000*  THIS IS THE ONLY PLACE IN THE PROGRAM THAT CHOOSES BETWEEN
061100*  ENGINE-A AND ENGINE-B, AND THE ONLY PLACE THAT DECIDES WHETHER
061200*  A CASE GOT A DEAL, A FAILED NEGOTIATION, OR AN INPUT ERROR -
061300*  EVERYTHING DOWNSTREAM JUST ACTS ON WHICHEVER PATH WAS TAKEN.
061400*===============================================================
061500*    CASES-READ COUNTS EVERY RECORD PULLED OFF CASES-FILE, PASS OR
061600*    FAIL - IT IS NOT THE SAME FIGURE AS SUCCESSES + FAILURES +
061700*    INPUT-ERRORS UNTIL THE RUN TOTALS ARE PRINTED, SINCE THOSE
061800*    THREE ARE ONLY INCREMENTED LATER, AT 610000.
061900     ADD 1 TO CT-CASES-READ
062000     PERFORM 110000-VALIDATE-CASE THRU 110000-EXIT
062100     IF WS-INPUT-IS-INVALID
062200         PERFORM 160000-BUILD-ERROR-RESULT THRU 160000-EXIT
062300     ELSE
062400*        THE RANDOM GENERATOR IS RESEEDED FRESH FOR EVERY CASE, NOT
062500*        JUST ONCE AT THE START OF THE RUN - A CASE USING THE
062600*        RANDOM STRATEGY ALWAYS PRODUCES THE SAME SEQUENCE OF MOVES
062700*        NO MATTER WHAT ORDER IT APPEARS IN THE INPUT FILE.
062800         PERFORM 115000-SEED-RANDOM-GENERATOR THRU 115000-EXIT
062900         SET WS-DEAL-ACCEPTED-NO TO TRUE
063000*        THE ENGINE CODE ON THE CASE ITSELF PICKS WHICH OF THE
063100*        TWO INDEPENDENT NEGOTIATION MODELS RUNS - A CASE NEVER
063200*        RUNS BOTH.
063300         EVALUATE TRUE
063400             WHEN CR-ENGINE-A
063500                 PERFORM 200000-RUN-ENGINE-A THRU 200000-EXIT
063600             WHEN CR-ENGINE-B
063700                 PERFORM 300000-RUN-ENGINE-B THRU 300000-EXIT
063800         END-EVALUATE
063900         IF WS-DEAL-WAS-ACCEPTED
064000             PERFORM 590000-BUILD-FINAL-CONTRACT THRU 590000-EXIT
064100             PERFORM 510000-CALC-METRICS THRU 510000-EXIT
064200             PERFORM 600000-BUILD-SUCCESS-RESULT THRU 600000-EXIT
064300         ELSE
064400             PERFORM 650000-BUILD-FAILED-RESULT THRU 650000-EXIT
064500         END-IF
064600     END-IF
064700     PERFORM 610000-WRITE-RESULT-AND-ACCUM THRU 610000-EXIT
064800     PERFORM 720000-PRINT-DETAIL-LINE THRU 720000-EXIT
064900     PERFORM 150100-READ-NEXT-CASE THRU 150100-EXIT.
065000 150000-EXIT.
065100     EXIT.
065200      
065300*===============================================================
065400 110000-VALIDATE-CASE.
065500*  CR-8040 - DELIVERY WINDOW TEST WAS ONE-SIDED, FIXED HERE.
065600*  THIS PARAGRAPH NEVER STOPS AT THE FIRST BAD FIELD - EVERY TEST
065700*  RUNS REGARDLESS OF WHAT CAME BEFORE, SO WS-INPUT-IS-INVALID
065800*  ENDS UP SET IF *ANY* RULE BELOW FAILS, NOT JUST THE FIRST ONE
065900*  ENCOUNTERED. THE CALLER (150000-PROCESS-ONE-CASE) ONLY CARES
066000*  ABOUT THE FINAL SWITCH, NOT WHICH PARTICULAR RULE TRIPPED.
066100*===============================================================
066200     SET WS-INPUT-IS-VALID TO TRUE
066300*    ENGINE-CODE MUST BE 'A' OR 'B' - THERE IS NO THIRD ENGINE.
066400     IF NOT (CR-ENGINE-A OR CR-ENGINE-B)
066500         SET WS-INPUT-IS-INVALID TO TRUE
066600     END-IF
066700*    SELLER-COST MUST FALL IN THE 1 - 100,000 UNIT-PRICE BAND
066800*    USED THROUGHOUT THE NEGOTIATION (SAME UPPER LIMIT AS AN
066900*    OFFER PRICE).
067000     IF NOT (CR-SELLER-COST >= 1 AND CR-SELLER-COST <= 100000)
067100         SET WS-INPUT-IS-INVALID TO TRUE
067200     END-IF
067300*    A SELLER CANNOT TARGET A PRICE BELOW HIS OWN COST - THAT
067400*    WOULD BE A GUARANTEED LOSS ON THE CONTRACT BEFORE THE FIRST
067500*    ROUND EVEN STARTS.
067600     IF NOT (CR-SELLER-TARGET-PRICE >= CR-SELLER-COST AND
067700             CR-SELLER-TARGET-PRICE <= 100000)
067800         SET WS-INPUT-IS-INVALID TO TRUE
067900     END-IF
068000*    SELLER-MIN-QTY USES THE SAME 1 - 100,000 BAND AS EVERY OTHER
068100*    QUANTITY FIELD IN THE RECORD - NO SEPARATE UPPER LIMIT FOR A
068200*    MINIMUM RUN SIZE.
068300     IF NOT (CR-SELLER-MIN-QTY >= 1 AND
068400             CR-SELLER-MIN-QTY <= 100000)
068500         SET WS-INPUT-IS-INVALID TO TRUE
068600     END-IF
068700*    CR-8040 - DELIVERY WINDOW MUST BE A REAL RANGE: START NO
068800*    EARLIER THAN DAY 1, START NO LATER THAN END, END NO LATER
068900*    THAN DAY 365. THE ORIGINAL TEST ONLY CHECKED START <= END
069000*    AND LET A ZERO OR NEGATIVE START THROUGH - FIXED HERE SO
069100*    ALL THREE BOUNDS ARE CHECKED IN ONE CONDITION.
069200     IF NOT (CR-DELIV-START >= 1 AND
069300             CR-DELIV-START <= CR-DELIV-END AND
069400             CR-DELIV-END <= 365)
069500         SET WS-INPUT-IS-INVALID TO TRUE
069600     END-IF
069700*    BUYER'S HALF OF THE RECORD GETS THE SAME THREE CHECKS AS THE
069800*    SELLER'S - PRICE AND QTY IN THE STANDARD UNIT BAND, DELIVERY
069900*    INSIDE THE ONE-YEAR WINDOW - THERE IS NO SELLER/BUYER
070000*    ASYMMETRY IN WHAT COUNTS AS A LEGAL VALUE.
070100     IF NOT (CR-BUYER-TARGET-PRICE >= 1 AND
070200             CR-BUYER-TARGET-PRICE <= 100000)
070300         SET WS-INPUT-IS-INVALID TO TRUE
070400     END-IF
070500     IF NOT (CR-BUYER-QTY >= 1 AND CR-BUYER-QTY <= 100000)
070600         SET WS-INPUT-IS-INVALID TO TRUE
070700     END-IF
070800     IF NOT (CR-BUYER-DELIV >= 1 AND CR-BUYER-DELIV <= 365)
070900         SET WS-INPUT-IS-INVALID TO TRUE
071000     END-IF
071100*    MARKET-POSITION AND URGENCY ARE CLOSED CODE DOMAINS (88-
071200*    LEVELS IN CASEREC.CPY) - ANYTHING OUTSIDE S/M/W OR H/M/L
071300*    HAS NO MEANING TO THE NEGOTIATION-POWER FORMULAS BELOW.
071400     IF NOT CR-MKT-VALID
071500         SET WS-INPUT-IS-INVALID TO TRUE
071600     END-IF
071700     IF NOT CR-URG-VALID
071800         SET WS-INPUT-IS-INVALID TO TRUE
071900     END-IF
072000*    STRATEGY CODE MUST BE ONE OF THE FIVE LETTERS THIS PROGRAM
072100*    RECOGNIZES AT ALL (A/C/R/N/B) BEFORE WE EVEN ASK WHICH
072200*    ENGINE IT BELONGS TO.
072300     IF CR-SELLER-STRATEGY NOT NEGOTIATION-STRATEGY-CODE OR
072400        CR-BUYER-STRATEGY  NOT NEGOTIATION-STRATEGY-CODE
072500         SET WS-INPUT-IS-INVALID TO TRUE
072600     END-IF
072700*    ENGINE-A ONLY KNOWS AGGRESSIVE/CONSERVATIVE/RANDOM/ANALYTIC
072800*    STRATEGIES - A BALANCED CODE ('B') MEANT FOR ENGINE-B HAS NO
072900*    CONCESSION-BASE ENTRY IN THE 240000/280000 TABLES.
073000     IF CR-ENGINE-A
073100         IF NOT CR-SLR-STRAT-VALID-A OR NOT CR-BYR-STRAT-VALID-A
073200             SET WS-INPUT-IS-INVALID TO TRUE
073300         END-IF
073400     END-IF
073500*    ENGINE-B RUNS A STRICTER, ERROR-OUT VALIDATION OF MARGIN AND
073600*    BUDGET-LIMIT THAN ENGINE-A DOES - ENGINE-A MERELY CLAMPS
073700*    THESE SAME TWO FIELDS (SEE 210000/250000-...-INIT) RATHER
073800*    THAN REJECTING THE CASE.
073900     IF CR-ENGINE-B
074000         IF NOT CR-SLR-STRAT-VALID-B OR NOT CR-BYR-STRAT-VALID-B
074100             SET WS-INPUT-IS-INVALID TO TRUE
074200         END-IF
074300*        PROFIT-MARGIN-PCT MUST BE A PLAIN PERCENTAGE, 0 - 100.
074400         IF NOT (CR-PROFIT-MARGIN-PCT >= 0 AND
074500                 CR-PROFIT-MARGIN-PCT <= 100)
074600             SET WS-INPUT-IS-INVALID TO TRUE
074700         END-IF
074800*        BUDGET-LIMIT MUST COVER AT LEAST THE BUYER'S OWN TARGET
074900*        PRICE AND STAY INSIDE THE 100,000 UNIT-PRICE CEILING -
075000*        ENGINE-B TREATS THIS AS A HARD INPUT ERROR, NOT A
075100*        ROUNDING-UP LIKE ENGINE-A DOES.
075200         IF NOT (CR-BUDGET-LIMIT >= CR-BUYER-TARGET-PRICE AND
075300                 CR-BUDGET-LIMIT <= 100000)
075400             SET WS-INPUT-IS-INVALID TO TRUE
075500         END-IF
075600     END-IF.
075700 110000-EXIT.
075800     EXIT.
075900      
076000*===============================================================
076100 115000-SEED-RANDOM-GENERATOR.
076200*  CR-7488 - ONE SEED PER CASE, FROM THE NUMERIC PART OF THE
076300*  CASE-ID, SO A RERUN OF THE SAME CASES FILE REPRODUCES.
076400*  A RANDOM-STRATEGY CASE HAS TO COME OUT THE SAME WAY EVERY TIME
076500*  THIS FILE IS RERUN - OTHERWISE THE NIGHTLY BALANCING REPORT
076600*  NEVER TIES OUT TO YESTERDAY'S NUMBERS. TYING THE SEED TO THE
076700*  CASE-ID (RATHER THAN THE SYSTEM CLOCK) IS WHAT GUARANTEES THAT.
076800*===============================================================
076900*    IF CASE-ID IS NOT ALL-NUMERIC (SITE USES ALPHA PREFIXES ON
077000*    SOME CASE-ID BLOCKS) FALL BACK TO A FIXED CONSTANT SO THE
077100*    GENERATOR STILL SEEDS DETERMINISTICALLY.
077200     IF CR-CASE-ID IS NUMERIC
077300         MOVE CR-CASE-ID-NUM TO WS-RND-SEED
077400     ELSE
077500         MOVE 12345 TO WS-RND-SEED
077600     END-IF
077700*    A ZERO SEED WOULD MAKE THE PARK-MILLER GENERATOR PRODUCE
077800*    NOTHING BUT ZEROS FOREVER (SEE 430000) - GUARD AGAINST IT.
077900     IF WS-RND-SEED = 0
078000         MOVE 12345 TO WS-RND-SEED
078100     END-IF.
078200 115000-EXIT.
078300     EXIT.
078400
078500*===============================================================
078600*  ENGINE-A - THE CLASSIC CONCESSION ENGINE. SELLER AND BUYER
078700*  EACH CARRY THEIR OWN RUNNING STATE (WS-SELLER-STATE/
078800*  WS-BUYER-STATE) ACROSS ALL 15 POSSIBLE ROUNDS; NEITHER SIDE
078900*  SEES THE OTHER'S INTERNAL NUMBERS, ONLY THE CURRENT-OFFER
079000*  GROUP THE OTHER SIDE PUBLISHES EACH ROUND.
079100*===============================================================
079200 200000-RUN-ENGINE-A.
079300*===============================================================
079400*    BOTH SIDES GET INITIALIZED BEFORE ANY ROUND RUNS - THIS IS A
079500*    SIMULTANEOUS-OFFER ENGINE, SO NEITHER SIDE HAS ALREADY SEEN
079600*    THE OTHER'S NUMBERS WHEN ITS OWN OPENING POSITION IS SET.
079700     PERFORM 210000-SELLER-A-INIT THRU 210000-EXIT
079800     PERFORM 250000-BUYER-A-INIT THRU 250000-EXIT
079900     MOVE 0 TO WS-ROUNDS-USED
080000     MOVE 1 TO WS-ROUND-NO
080100*    WS-ROUNDS-USED STAYS ZERO UNLESS ONE OF THE RESPOND STEPS
080200*    ACCEPTS A DEAL - A CASE THAT RUNS OUT THE CLOCK AT ROUND 15
080300*    WITHOUT AN ACCEPT REPORTS ROUNDS-USED OF ZERO ON A FAILED
080400*    RESULT, BY DESIGN.
080500     PERFORM 205000-ENGINE-A-ROUND THRU 205000-EXIT
080600         UNTIL WS-ROUND-NO > CTE-MAX-ROUNDS
080700            OR WS-DEAL-WAS-ACCEPTED.
080800 200000-EXIT.
080900     EXIT.
081000
081100*===============================================================
081200 205000-ENGINE-A-ROUND.
081300*  ONE ROUND OF ENGINE-A: SELLER OFFERS, BUYER OFFERS, BUYER
081400*  JUDGES THE SELLER'S OFFER FIRST (SELLER OFFER WINS ON ACCEPT),
081500*  AND ONLY IF THAT FAILS DOES THE SELLER GET TO JUDGE THE
081600*  BUYER'S OFFER. SYMMETRIC TO ENGINE-B'S ROUND ORDER, BUT THE
081700*  SIDE THAT ACTS FIRST TO JUDGE IS REVERSED (THERE THE SELLER'S
081800*  OFFER IS JUDGED BY THE BUYER THERE TOO - THE ASYMMETRY IS IN
081900*  WHO MOVES FIRST, NOT WHO RESPONDS FIRST).
082000*===============================================================
082100     PERFORM 220000-SELLER-A-MAKE-OFFER THRU 220000-EXIT
082200     PERFORM 260000-BUYER-A-MAKE-OFFER THRU 260000-EXIT
082300     PERFORM 270000-BUYER-A-RESPOND THRU 270000-EXIT
082400*    ONLY LET THE SELLER RESPOND IF THE BUYER DID NOT ALREADY
082500*    CLOSE THE DEAL ON THE SELLER'S OFFER - A DEAL IS A DEAL,
082600*    THERE IS NO SECOND ACCEPTANCE IN THE SAME ROUND.
082700     IF NOT WS-DEAL-WAS-ACCEPTED
082800         PERFORM 230000-SELLER-A-RESPOND THRU 230000-EXIT
082900     END-IF
083000     ADD 1 TO WS-ROUND-NO.
083100 205000-EXIT.
083200     EXIT.
083300
083400*===============================================================
083500 210000-SELLER-A-INIT.
083600*  SETS UP THE SELLER'S OPENING POSITION AND THE TWO SCORES THAT
083700*  FEED THE NEGOTIATION-POWER FORMULA BELOW - A STRONG MARKET
083800*  POSITION AND A FAT MARGIN BOTH MAKE THE SELLER MORE PATIENT,
083900*  AND THAT PATIENCE SHOWS UP LATER AS SMALLER CONCESSIONS
084000*  (240000) AND A HARDER PENALTY TERM (220000).
084100*===============================================================
084200*    COPY THE SELLER'S HALF OF THE CASE RECORD INTO WORKING-
084300*    STORAGE - THE CASE-REC ITSELF IS NEVER TOUCHED AGAIN ONCE
084400*    THE ENGINE STARTS, SINCE EACH ROUND ONLY UPDATES THESE WS-
084500*    SLR- FIELDS.
084600     MOVE CR-SELLER-COST            TO WS-SLR-COST
084700     MOVE CR-SELLER-TARGET-PRICE    TO WS-SLR-TARGET-PRICE
084800     MOVE CR-SELLER-MIN-QTY         TO WS-SLR-MIN-QTY
084900     MOVE CR-DELIV-START            TO WS-SLR-DELIV-START
085000     MOVE CR-DELIV-END              TO WS-SLR-DELIV-END
085100     MOVE CR-SELLER-STRATEGY        TO WS-SLR-STRATEGY
085200     MOVE CR-MARKET-POSITION        TO WS-SLR-MARKET-POSITION
085300     MOVE CR-PROFIT-MARGIN-PCT      TO WS-SLR-MARGIN
085400*    ENGINE-A DOES NOT REJECT AN OUT-OF-RANGE MARGIN THE WAY
085500*    110000-VALIDATE-CASE REJECTS ENGINE-B'S - IT JUST CLAMPS
085600*    THE MARGIN INTO THE 5-50 PCT BAND BEFORE THE FLOOR PRICE
085700*    IS COMPUTED FROM IT.
085800     IF WS-SLR-MARGIN < 5
085900         MOVE 5 TO WS-SLR-MARGIN
086000     END-IF
086100     IF WS-SLR-MARGIN > 50
086200         MOVE 50 TO WS-SLR-MARGIN
086300     END-IF
086400*    MIN-PRICE IS THE SELLER'S WALK-AWAY FLOOR - COST PLUS THE
086500*    CLAMPED MARGIN, NEVER BELOW 1 UNIT. NO LATER STEP IN ENGINE-A
086600*    EVER LETS THE SELLER'S OFFER PRICE DROP BELOW THIS.
086700     COMPUTE WS-SLR-MIN-PRICE ROUNDED =
086800         WS-SLR-COST * (1 + (WS-SLR-MARGIN / 100))
086900     IF WS-SLR-MIN-PRICE < 1
087000         MOVE 1 TO WS-SLR-MIN-PRICE
087100     END-IF
087200*    THE OPENING ASKING PRICE STARTS 10 UNITS ABOVE TARGET -
087300*    ROOM TO CONCEDE WITHOUT EVER HAVING TO QUOTE BELOW TARGET
087400*    ON THE FIRST OFFER.
087500     COMPUTE WS-SLR-OFFER-PRICE = WS-SLR-TARGET-PRICE + 10
087600     IF WS-SLR-OFFER-PRICE > 100000
087700         MOVE 100000 TO WS-SLR-OFFER-PRICE
087800     END-IF
087900*    LIKEWISE THE OPENING QUANTITY STARTS 200 ABOVE THE SELLER'S
088000*    OWN MINIMUM - ASK FOR MORE THAN YOU NEED SO THERE IS ROOM TO
088100*    GIVE SOME BACK IN CONCESSION ROUNDS.
088200     COMPUTE WS-SLR-OFFER-QTY = WS-SLR-MIN-QTY + 200
088300     IF WS-SLR-OFFER-QTY > 100000
088400         MOVE 100000 TO WS-SLR-OFFER-QTY
088500     END-IF
088600*    DELIVERY OPENS AT THE FAR END OF THE WINDOW - PAYMENT,
088700*    QUALITY AND WARRANTY PREFERENCES ARE FIXED FOR THE WHOLE
088800*    NEGOTIATION, NOT RENEGOTIATED ROUND TO ROUND LIKE PRICE/QTY.
088900     MOVE WS-SLR-DELIV-END          TO WS-SLR-OFFER-DELIVERY
089000     MOVE '3'                       TO WS-SLR-PREF-PAYMENT
089100     MOVE 'S'                       TO WS-SLR-PREF-QUALITY
089200     MOVE 24                        TO WS-SLR-MAX-WARRANTY
089300     MOVE 0                         TO WS-SLR-ROUNDS
089400     MOVE 0                         TO WS-SLR-CH-CNT
089500*    POSITION-SCORE REWARDS A STRONG MARKET POSITION - A SELLER
089600*    WHO KNOWS DEMAND EXCEEDS SUPPLY HAS LESS REASON TO HURRY.
089700     EVALUATE TRUE
089800         WHEN CR-MKT-STRONG MOVE 0.8 TO WS-POSITION-SCORE
089900         WHEN CR-MKT-MEDIUM MOVE 0.5 TO WS-POSITION-SCORE
090000         WHEN CR-MKT-WEAK   MOVE 0.3 TO WS-POSITION-SCORE
090100     END-EVALUATE
090200*    MARGIN-SCORE REWARDS A FAT MARGIN THE SAME WAY, CAPPED AT A
090300*    FULL POINT ONCE MARGIN REACHES 30 PCT - BEYOND THAT THE
090400*    EXTRA MARGIN NO LONGER BUYS ANY MORE NEGOTIATING PATIENCE.
090500     COMPUTE WS-MARGIN-SCORE = WS-SLR-MARGIN / 30
090600     IF WS-MARGIN-SCORE > 1
090700         MOVE 1 TO WS-MARGIN-SCORE
090800     END-IF
090900*    NEGOTIATION-POWER IS THE STRAIGHT AVERAGE OF THE TWO SCORES -
091000*    USED LATER TO SCALE THE SELLER'S CONCESSION SIZE (240000) AND
091100*    THE PENALTY RATE QUOTED ON EVERY OFFER (220000).
091200     COMPUTE WS-SLR-POWER =
091300         (WS-POSITION-SCORE + WS-MARGIN-SCORE) / 2.
091400 210000-EXIT.
091500     EXIT.
091600
091700*===============================================================
091800 220000-SELLER-A-MAKE-OFFER.
091900*  BUILDS THE SELLER'S NEXT OFFER FROM THE CURRENT RUNNING STATE.
092000*  THE ANALYTIC STRATEGY ADJUSTS THE ASKING PRICE BY WATCHING ITS
092100*  OWN LAST TWO CONCESSIONS TREND AND NUDGING THE OPPOSITE WAY -
092200*  IF CONCESSIONS ARE GROWING, IT LEANS HARDER ON THE PRICE.
092300*===============================================================
092400*    NO TREND ADJUSTMENT UNTIL THE SELLER HAS AT LEAST TWO
092500*    RECORDED CONCESSIONS TO COMPARE.
092600     MOVE 0 TO WS-ADJ
092700     IF CR-SLR-STRAT-ANALYTIC AND WS-SLR-CH-CNT >= 2
092800         COMPUTE WS-ADJ ROUNDED =
092900             - (WS-SLR-CH-AMT(WS-SLR-CH-CNT) -
093000                WS-SLR-CH-AMT(WS-SLR-CH-CNT - 1)) * 0.3
093100     END-IF
093200     COMPUTE WS-SLR-OFFER-PRICE = WS-SLR-OFFER-PRICE + WS-ADJ
093300     IF WS-SLR-OFFER-PRICE < WS-SLR-MIN-PRICE
093400         MOVE WS-SLR-MIN-PRICE TO WS-SLR-OFFER-PRICE
093500     END-IF
093600*    VOLUME DISCOUNT REWARDS A LARGE OFFER QUANTITY - 2 PCT FOR
093700*    EVERY 500 UNITS OVER THE FIRST 1,000, CAPPED AT 10 PCT SO A
093800*    RUNAWAY QUANTITY DOES NOT GIVE THE DISCOUNT AWAY ENTIRELY.
093900     COMPUTE WS-VOLUME-DISCOUNT ROUNDED =
094000         ((WS-SLR-OFFER-QTY - 1000) / 500) * 2
094100     IF WS-VOLUME-DISCOUNT < 0
094200         MOVE 0 TO WS-VOLUME-DISCOUNT
094300     END-IF
094400     IF WS-VOLUME-DISCOUNT > 10
094500         MOVE 10 TO WS-VOLUME-DISCOUNT
094600     END-IF
094700*    THE PUBLISHED OFFER NEVER UNDERCUTS THE SELLER'S OWN FLOOR
094800*    OR MINIMUM QUANTITY, EVEN THOUGH THE RUNNING STATE FIELDS
094900*    THEMSELVES ARE ALREADY KEPT ABOVE THOSE FLOORS ELSEWHERE -
095000*    THIS IS BELT AND SUSPENDERS AGAINST A STALE STATE VALUE.
095100     MOVE WS-SLR-OFFER-PRICE        TO WS-SLR-CUR-PRICE
095200     IF WS-SLR-CUR-PRICE < WS-SLR-MIN-PRICE
095300         MOVE WS-SLR-MIN-PRICE TO WS-SLR-CUR-PRICE
095400     END-IF
095500*    QTY IS CLAMPED UP TO THE SELLER'S MIN-QTY, NEVER DOWN - A
095600*    SELLER WHO OFFERED MORE THAN HIS FLOOR IS STILL ABOVE IT.
095700     MOVE WS-SLR-OFFER-QTY          TO WS-SLR-CUR-QTY
095800     IF WS-SLR-CUR-QTY < WS-SLR-MIN-QTY
095900         MOVE WS-SLR-MIN-QTY TO WS-SLR-CUR-QTY
096000     END-IF
096100*    SAME TREATMENT FOR DELIVERY AGAINST THE START OF HIS OWN
096200*    DELIVERY WINDOW - HE CANNOT PROMISE A DATE EARLIER THAN HE
096300*    TOLD US HE COULD ACHIEVE ON THE CASE RECORD.
096400     MOVE WS-SLR-OFFER-DELIVERY     TO WS-SLR-CUR-DELIVERY
096500     IF WS-SLR-CUR-DELIVERY < WS-SLR-DELIV-START
096600         MOVE WS-SLR-DELIV-START TO WS-SLR-CUR-DELIVERY
096700     END-IF
096800     MOVE WS-SLR-PREF-PAYMENT       TO WS-SLR-CUR-PAYMENT
096900*    QUALITY AND WARRANTY ARE HELD FIXED AT STANDARD GRADE AND A
097000*    24-MONTH TERM THROUGHOUT ENGINE-A - ONLY PRICE, QTY, DELIVERY,
097100*    PENALTY-RATE AND DISCOUNT ACTUALLY MOVE ROUND TO ROUND.
097200     MOVE 'S'                       TO WS-SLR-CUR-QUALITY
097300     MOVE 24                        TO WS-SLR-CUR-WARRANTY
097400*    A MORE POWERFUL SELLER QUOTES A SOFTER DELAY PENALTY (LESS
097500*    NEED TO SCARE THE BUYER INTO AN ON-TIME DELIVERY); FLOORED
097600*    AT 1.0 PCT SO THE PENALTY NEVER DISAPPEARS ENTIRELY.
097700     COMPUTE WS-SLR-CUR-PENALTY ROUNDED =
097800         3.0 - (WS-SLR-POWER * 2)
097900     IF WS-SLR-CUR-PENALTY < 1.0
098000         MOVE 1.0 TO WS-SLR-CUR-PENALTY
098100     END-IF
098200     MOVE WS-VOLUME-DISCOUNT        TO WS-SLR-CUR-DISCOUNT
098300     ADD 1 TO WS-SLR-ROUNDS.
098400 220000-EXIT.
098500     EXIT.
098600
098700*===============================================================
098800 230000-SELLER-A-RESPOND.
098900*  SELLER EVALUATES THE BUYER'S CURRENT OFFER AGAINST FOUR
099000*  PASS/FAIL CRITERIA - PRICE, QUANTITY, DELIVERY WINDOW AND
099100*  PAYMENT TERMS. A PERFECT FOUR CLOSES THE DEAL OUTRIGHT; A
099200*  HIGH-VALUE CONTRACT (SEE BELOW) ONLY NEEDS THREE, SINCE A
099300*  BIG ENOUGH DOLLAR AMOUNT IS WORTH LETTING ONE CRITERION SLIDE.
099400*===============================================================
099500*    STAGES THE BUYER'S LATEST OFFER INTO OFFER-REC SO IT CAN BE
099600*    VALIDATED AND PRICED THE SAME WAY EVERY OTHER OFFER IN THE
099700*    PROGRAM IS, BEFORE ANY OF THE FOUR SCORING CRITERIA RUN.
099800     MOVE WS-BYR-CUR-PRICE          TO OFR-PRICE
099900     MOVE WS-BYR-CUR-QTY            TO OFR-QTY
100000     MOVE WS-BYR-CUR-DELIVERY       TO OFR-DELIVERY
100100     MOVE WS-BYR-CUR-PAYMENT        TO OFR-PAYMENT
100200     MOVE WS-BYR-CUR-QUALITY        TO OFR-QUALITY
100300     MOVE WS-BYR-CUR-WARRANTY       TO OFR-WARRANTY
100400     MOVE WS-BYR-CUR-PENALTY        TO OFR-PENALTY-RATE
100500     MOVE WS-BYR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
100600     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
100700     IF WS-OFFER-IS-VALID
100800         PERFORM 410000-CALC-EFFECTIVE-PRICE THRU 410000-EXIT
100900         COMPUTE WS-TOTAL = WS-EFF-PRICE-ROUNDED * OFR-QTY
101000         MOVE 0 TO WS-SCORE
101100*        CRITERION 1 - EFFECTIVE PRICE MEETS THE SELLER'S FLOOR.
101200         IF WS-EFF-PRICE-ROUNDED >= WS-SLR-MIN-PRICE
101300             ADD 1 TO WS-SCORE
101400         END-IF
101500*        CRITERION 2 - QUANTITY MEETS THE SELLER'S MINIMUM RUN.
101600         IF OFR-QTY >= WS-SLR-MIN-QTY
101700             ADD 1 TO WS-SCORE
101800         END-IF
101900*        CRITERION 3 - DELIVERY FALLS INSIDE THE SELLER'S WINDOW.
102000         IF OFR-DELIVERY >= WS-SLR-DELIV-START AND
102100            OFR-DELIVERY <= WS-SLR-DELIV-END
102200             ADD 1 TO WS-SCORE
102300         END-IF
102400*        CRITERION 4 - PAYMENT TERMS ARE A RECOGNIZED CODE AT
102500*        ALL (420000 ALREADY REJECTED A GARBAGE OFFER OUTRIGHT -
102600*        THIS IS A SOFTER PAYMENT-TERMS TEST ON TOP OF THAT).
102700         IF OFR-PAY-VALID
102800             ADD 1 TO WS-SCORE
102900         END-IF
103000*        A CONTRACT WORTH MORE THAN 1.5 TIMES THE SELLER'S OWN
103100*        FLOOR PRICE TIMES HIS MINIMUM QUANTITY COUNTS AS
103200*        HIGH-VALUE - BIG ENOUGH THAT THE SELLER WOULD RATHER
103300*        CLOSE ON THREE CRITERIA THAN RISK LOSING IT OVER A
103400*        FOURTH.
103500         COMPUTE WS-HIGH-VALUE-THRESHOLD =
103600             WS-SLR-MIN-PRICE * WS-SLR-MIN-QTY * 1.5
103700         IF WS-TOTAL > WS-HIGH-VALUE-THRESHOLD
103800             SET WS-HIGH-VALUE-YES TO TRUE
103900         ELSE
104000             SET WS-HIGH-VALUE-NO TO TRUE
104100         END-IF
104200*        ACCEPTANCE TEST - A PERFECT SCORE ALWAYS CLOSES; A
104300*        SCORE OF 3 ONLY CLOSES WHEN THE HIGH-VALUE FLAG ABOVE IS
104400*        SET, SINCE A LOWER-VALUE CONTRACT IS NOT WORTH THE RISK
104500*        OF LETTING A FOURTH CRITERION SLIDE.
104600         IF WS-SCORE = 4 OR
104700            (WS-SCORE >= 3 AND WS-HIGH-VALUE-YES)
104800             SET WS-DEAL-WAS-ACCEPTED TO TRUE
104900             SET WS-CONTRACT-IS-BUYER TO TRUE
105000             MOVE WS-ROUND-NO TO WS-ROUNDS-USED
105100         ELSE
105200*            NO DEAL THIS ROUND - GIVE GROUND ON ALL THREE LEVERS
105300*            AT ONCE (PRICE DOWN, QUANTITY DOWN, DELIVERY
105400*            TIGHTER) SO THE SELLER'S NEXT OFFER MOVES TOWARD
105500*            THE BUYER EVEN WHERE THE BUYER DID NOT ASK FOR IT.
105600             PERFORM 240000-SELLER-A-CONCESSION THRU 240000-EXIT
105700             COMPUTE WS-SLR-OFFER-PRICE =
105800                 WS-SLR-OFFER-PRICE - WS-CONCESSION
105900             IF WS-SLR-OFFER-PRICE < WS-SLR-MIN-PRICE
106000                 MOVE WS-SLR-MIN-PRICE TO WS-SLR-OFFER-PRICE
106100             END-IF
106200*            QTY GIVES BACK A FLAT 50 UNITS A ROUND, FLOORED AT
106300*            THE SELLER'S OWN MINIMUM - THE MIRROR OF THE BUYER'S
106400*            50-UNIT RAISE IN 270000.
106500             COMPUTE WS-SLR-OFFER-QTY = WS-SLR-OFFER-QTY - 50
106600             IF WS-SLR-OFFER-QTY < WS-SLR-MIN-QTY
106700                 MOVE WS-SLR-MIN-QTY TO WS-SLR-OFFER-QTY
106800             END-IF
106900             COMPUTE WS-SLR-OFFER-DELIVERY =
107000                 WS-SLR-OFFER-DELIVERY - 1
107100             IF WS-SLR-OFFER-DELIVERY < WS-SLR-DELIV-START
107200                 MOVE WS-SLR-DELIV-START
107300                                    TO WS-SLR-OFFER-DELIVERY
107400             END-IF
107500*            ON A HIGH-VALUE DEAL THAT HAS DRAGGED PAST ROUND 3,
107600*            THE SELLER GIVES UP HIS PREFERRED PAYMENT TERMS AND
107700*            MATCHES WHAT THE BUYER IS ASKING - ONE MORE LEVER
107800*            WORTH PULLING BEFORE WALKING AWAY FROM A BIG DEAL.
107900             IF WS-HIGH-VALUE-YES AND WS-SLR-ROUNDS > 3
108000                 MOVE OFR-PAYMENT TO WS-SLR-PREF-PAYMENT
108100             END-IF
108200         END-IF
108300     END-IF.
108400 230000-EXIT.
108500     EXIT.
108600
108700*===============================================================
108800 240000-SELLER-A-CONCESSION.
108900*  SIZES THE SELLER'S NEXT PRICE GIVEBACK. THE BASE GIVEBACK
109000*  COMES FROM STRATEGY ALONE (AGGRESSIVE GIVES THE MOST, GUESSING
109100*  IT WOULD RATHER CLOSE FAST THAN HOLD OUT); THE ROUND-MULT
109200*  TERM THEN GROWS THAT BASE AS ROUNDS PILE UP, AND GROWS IT
109300*  FASTER THE WEAKER THE SELLER'S OWN NEGOTIATION-POWER SCORE IS
109400*  - A WEAK SELLER RUNNING OUT OF ROUNDS CONCEDES FASTER THAN A
109500*  STRONG ONE.
109600*===============================================================
109700     EVALUATE TRUE
109800         WHEN CR-SLR-STRAT-AGGRESSIVE
109900             MOVE 30 TO WS-BASE
110000         WHEN CR-SLR-STRAT-CONSERVATIVE
110100             MOVE 15 TO WS-BASE
110200         WHEN CR-SLR-STRAT-RANDOM
110300*            RANDOM STRATEGY DRAWS ITS BASE GIVEBACK FROM THE
110400*            DETERMINISTIC LCG RATHER THAN A FIXED CONSTANT - SEE
110500*            430000 FOR WHY THIS IS STILL REPRODUCIBLE ACROSS
110600*            RERUNS OF THE SAME CASES FILE.
110700             MOVE 15 TO WS-RND-LOW
110800             MOVE 35 TO WS-RND-HIGH
110900             PERFORM 430000-NEXT-RANDOM-IN-RANGE THRU
111000                     430000-EXIT
111100             MOVE WS-RND-RESULT TO WS-BASE
111200         WHEN CR-SLR-STRAT-ANALYTIC
111300             MOVE 25 TO WS-BASE
111400         WHEN OTHER
111500             MOVE 20 TO WS-BASE
111600     END-EVALUATE
111700*    POWER-MOD RUNS HIGHER FOR A WEAKER SELLER (LOW WS-SLR-POWER)
111800*    SO THE ROUND-MULT TERM BELOW GROWS FASTER FOR THAT SELLER -
111900*    CODED AS (1 - POWER) + 0.5 RATHER THAN A SIMPLE INVERSE SO
112000*    IT NEVER GOES NEGATIVE OR BLOWS UP NEAR ZERO POWER.
112100     COMPUTE WS-POWER-MOD = (1 - WS-SLR-POWER) + 0.5
112200     COMPUTE WS-ROUND-MULT =
112300         1 + (WS-SLR-ROUNDS * 0.08 * WS-POWER-MOD)
112400     COMPUTE WS-CONCESSION ROUNDED = WS-BASE * WS-ROUND-MULT
112500*    A SINGLE CONCESSION CAN NEVER EXCEED 100 UNITS REGARDLESS OF
112600*    HOW FAR THE ROUND-MULT TERM HAS GROWN - NO ONE-SHOT GIVEAWAY.
112700     IF WS-CONCESSION > 100
112800         MOVE 100 TO WS-CONCESSION
112900     END-IF
113000*    RECORD THIS CONCESSION IN THE SELLER'S HISTORY TABLE - THE
113100*    ANALYTIC STRATEGY (220000) LOOKS BACK AT THE LAST TWO
113200*    ENTRIES TO DETECT WHETHER CONCESSIONS ARE GROWING OR
113300*    SHRINKING ROUND OVER ROUND.
113400     ADD 1 TO WS-SLR-CH-CNT
113500     SET WS-SLR-CH-IDX TO WS-SLR-CH-CNT
113600     MOVE WS-CONCESSION TO WS-SLR-CH-AMT(WS-SLR-CH-IDX).
113700 240000-EXIT.
113800     EXIT.
113900
114000*===============================================================
114100 250000-BUYER-A-INIT.
114200*  MIRRORS 210000 FOR THE BUYER SIDE - BUDGET-SCORE REWARDS A
114300*  BUYER WHOSE TARGET PRICE SITS WELL BELOW HIS BUDGET LIMIT (HE
114400*  HAS ROOM TO MOVE), AND URGENCY-SCORE PENALIZES A BUYER WHO
114500*  NEEDS THE CONTRACT FAST - BOTH FEED THE SAME KIND OF
114600*  NEGOTIATION-POWER AVERAGE USED ON THE SELLER SIDE.
114700*===============================================================
114800*    COPY THE BUYER'S HALF OF THE CASE RECORD INTO WORKING-
114900*    STORAGE, THE SAME WAY 210000 COPIES THE SELLER'S HALF.
115000     MOVE CR-BUYER-TARGET-PRICE     TO WS-BYR-TARGET-PRICE
115100     MOVE CR-BUYER-QTY              TO WS-BYR-TARGET-QTY
115200     MOVE CR-BUYER-DELIV            TO WS-BYR-DESIRED-DELIV
115300     MOVE CR-BUYER-STRATEGY         TO WS-BYR-STRATEGY
115400     MOVE CR-URGENCY                TO WS-BYR-URGENCY
115500     MOVE CR-BUDGET-LIMIT           TO WS-BYR-BUDGET-LIMIT
115600*    A BUDGET ENTERED BELOW THE BUYER'S OWN TARGET PRICE MAKES NO
115700*    SENSE - THE TARGET BECOMES THE FLOOR SO WS-BYR-MAX-PRICE
115800*    BELOW IS NEVER LESS THAN THE BUYER'S TARGET.
115900     IF WS-BYR-BUDGET-LIMIT < WS-BYR-TARGET-PRICE
116000         MOVE WS-BYR-TARGET-PRICE TO WS-BYR-BUDGET-LIMIT
116100     END-IF
116200     MOVE WS-BYR-BUDGET-LIMIT        TO WS-BYR-MAX-PRICE
116300*    MAX-PRICE FEEDS 510000'S ENGINE-A BUYER-SATISFACTION
116400*    DENOMINATOR - CLAMPED TO THE SAME 100000 CEILING EVERY
116500*    OTHER PRICE FIELD IN CASE-REC/OFFER-REC IS BOUND TO.
116600     IF WS-BYR-MAX-PRICE > 100000
116700         MOVE 100000 TO WS-BYR-MAX-PRICE
116800     END-IF
116900*    OPENING OFFER STARTS 10 BELOW TARGET - SYMMETRIC TO THE
117000*    SELLER OPENING AT TARGET+10 IN 210000, SO NEITHER SIDE OPENS
117100*    RIGHT AT ITS OWN WALK-AWAY POSITION.
117200     COMPUTE WS-BYR-OFFER-PRICE = WS-BYR-TARGET-PRICE - 10
117300     IF WS-BYR-OFFER-PRICE < 1
117400         MOVE 1 TO WS-BYR-OFFER-PRICE
117500     END-IF
117600*    OPENING QUANTITY SIMILARLY UNDERSHOOTS THE TRUE TARGET QTY
117700*    BY 200 UNITS, LEAVING ROOM TO CONCEDE UPWARD IN 280000.
117800     COMPUTE WS-BYR-OFFER-QTY = WS-BYR-TARGET-QTY - 200
117900     IF WS-BYR-OFFER-QTY < 1
118000         MOVE 1 TO WS-BYR-OFFER-QTY
118100     END-IF
118200     MOVE WS-BYR-DESIRED-DELIV       TO WS-BYR-OFFER-DELIVERY
118300*    OPENING TERMS ARE THE SAME ACROSS EVERY BUYER CASE - CASH,
118400*    STANDARD QUALITY, 12-MONTH WARRANTY - THE BUYER ONLY
118500*    HAGGLES OVER THESE IF THE SELLER'S COUNTERS MAKE IT
118600*    WORTHWHILE.
118700     MOVE 'C'                        TO WS-BYR-PREF-PAYMENT
118800     MOVE 'S'                        TO WS-BYR-PREF-QUALITY
118900     MOVE 12                         TO WS-BYR-REQ-WARRANTY
119000     MOVE 0                          TO WS-BYR-ROUNDS
119100     MOVE 0                          TO WS-BYR-CH-CNT
119200*    MIN-QUALITY-SET-SWITCH TRACKS WHETHER 270000'S LATE-ROUND
119300*    LOCK-IN HAS ALREADY FIXED A MINIMUM QUALITY GRADE - STARTS
119400*    OFF SINCE NO LOCK-IN HAS HAPPENED YET.
119500     MOVE 'N'                        TO WS-BYR-MIN-QUAL-SET-SW
119600     MOVE SPACE                      TO WS-BYR-MIN-QUALITY
119700*    BUDGET-SCORE IS HIGH WHEN THE TARGET SITS WELL BELOW THE
119800*    BUDGET CEILING - ROOM TO CONCEDE ON PRICE WITHOUT BLOWING
119900*    THE BUDGET.
120000     COMPUTE WS-BUDGET-SCORE =
120100         1 - (WS-BYR-TARGET-PRICE / WS-BYR-BUDGET-LIMIT)
120200*    URGENCY-SCORE RUNS THE OPPOSITE WAY - A BUYER WHO NEEDS THE
120300*    DEAL FAST SCORES LOW, SINCE URGENCY WEAKENS A BUYER'S
120400*    BARGAINING POSITION JUST AS A WEAK MARKET WEAKENS THE
120500*    SELLER'S IN 210000.
120600     EVALUATE TRUE
120700         WHEN CR-URG-HIGH   MOVE 0.2 TO WS-URGENCY-SCORE
120800         WHEN CR-URG-MEDIUM MOVE 0.5 TO WS-URGENCY-SCORE
120900         WHEN CR-URG-LOW    MOVE 0.8 TO WS-URGENCY-SCORE
121000     END-EVALUATE
121100*    NEGOTIATION-POWER AVERAGES THE TWO COMPONENT SCORES, JUST AS
121200*    210000 DOES FOR THE SELLER - FEEDS THE CONCESSION SIZE AND
121300*    PENALTY-RATE FORMULAS IN 260000/280000.
121400     COMPUTE WS-BYR-POWER =
121500         (WS-BUDGET-SCORE + WS-URGENCY-SCORE) / 2.
121600 250000-EXIT.
121700     EXIT.
121800
121900*===============================================================
122000 260000-BUYER-A-MAKE-OFFER.
122100*  BUILDS THE BUYER'S NEXT OFFER. THE ANALYTIC TREND ADJUSTMENT
122200*  MIRRORS 220000 BUT WITH THE SIGN AND MULTIPLIER FLIPPED (THE
122300*  BUYER IS RAISING HIS OFFER, NOT LOWERING IT) AND THE URGENCY
122400*  MULTIPLIER BELOW PUSHES A HIGH-URGENCY BUYER TO BID EVEN
122500*  HIGHER STILL - HE NEEDS THE DEAL MORE THAN HE NEEDS THE SAVINGS.
122600*===============================================================
122700     MOVE 0 TO WS-ADJ
122800     IF CR-BYR-STRAT-ANALYTIC AND WS-BYR-CH-CNT >= 2
122900         COMPUTE WS-ADJ ROUNDED =
123000             (WS-BYR-CH-AMT(WS-BYR-CH-CNT) -
123100              WS-BYR-CH-AMT(WS-BYR-CH-CNT - 1)) * 0.4
123200     END-IF
123300     COMPUTE WS-BYR-OFFER-PRICE = WS-BYR-OFFER-PRICE + WS-ADJ
123400*    OFFER-PRICE IS THE BUYER'S RUNNING STATE AND MUST NEVER CROSS
123500*    HIS OWN CEILING, EVEN BEFORE THE URGENCY MULTIPLIER BELOW HAS
123600*    A CHANCE TO PUSH IT FURTHER.
123700     IF WS-BYR-OFFER-PRICE > WS-BYR-MAX-PRICE
123800         MOVE WS-BYR-MAX-PRICE TO WS-BYR-OFFER-PRICE
123900     END-IF
124000*    URGENCY-MULT NUDGES THE PUBLISHED PRICE ABOVE THE BUYER'S
124100*    OWN RUNNING OFFER WHEN HE IS IN A HURRY (HIGH URGENCY, MULT
124200*    OVER 1.0) AND BELOW IT WHEN HE CAN AFFORD TO WAIT (LOW
124300*    URGENCY, MULT UNDER 1.0) - IT NEVER TOUCHES THE RUNNING
124400*    STATE ITSELF, ONLY WHAT GETS QUOTED THIS ROUND.
124500     EVALUATE TRUE
124600         WHEN CR-URG-HIGH   MOVE 1.1  TO WS-URGENCY-MULT
124700         WHEN CR-URG-MEDIUM MOVE 1.0  TO WS-URGENCY-MULT
124800         WHEN CR-URG-LOW    MOVE 0.95 TO WS-URGENCY-MULT
124900     END-EVALUATE
125000     COMPUTE WS-ADJUSTED-PRICE ROUNDED =
125100         WS-BYR-OFFER-PRICE * WS-URGENCY-MULT
125200     IF WS-ADJUSTED-PRICE > WS-BYR-MAX-PRICE
125300         MOVE WS-BYR-MAX-PRICE TO WS-ADJUSTED-PRICE
125400     END-IF
125500     MOVE WS-ADJUSTED-PRICE          TO WS-BYR-CUR-PRICE
125600*    QTY AND DELIVERY ARE NOT TOUCHED BY THE ANALYTIC/URGENCY
125700*    ADJUSTMENTS ABOVE - ENGINE-A'S BUYER ONLY MOVES PRICE ROUND
125800*    OVER ROUND - BUT THEY ARE STILL FLOORED AT 1 SO A STARTING
125900*    CASE VALUE OF ZERO CAN NEVER PUBLISH AS THE CURRENT OFFER.
126000     MOVE WS-BYR-OFFER-QTY           TO WS-BYR-CUR-QTY
126100     IF WS-BYR-CUR-QTY < 1
126200         MOVE 1 TO WS-BYR-CUR-QTY
126300     END-IF
126400     MOVE WS-BYR-OFFER-DELIVERY      TO WS-BYR-CUR-DELIVERY
126500     IF WS-BYR-CUR-DELIVERY < 1
126600         MOVE 1 TO WS-BYR-CUR-DELIVERY
126700     END-IF
126800*    PAYMENT-TERMS CODE 'C' IS CASH - THE BUYER ALWAYS OFFERS TO PAY
126900*    CASH IN ENGINE-A, TRADING IT FOR THE SELLER'S PAYMENT-TERM
127000*    DISCOUNT RATHER THAN NEGOTIATING OVER QUALITY OR WARRANTY.
127100     MOVE 'C'                        TO WS-BYR-CUR-PAYMENT
127200     MOVE 'S'                        TO WS-BYR-CUR-QUALITY
127300     MOVE 12                         TO WS-BYR-CUR-WARRANTY
127400*    A MORE POWERFUL BUYER (ROOM IN HIS BUDGET, LOW URGENCY)
127500*    QUOTES A SOFTER DELAY PENALTY BACK AT THE SELLER, MIRRORING
127600*    220000'S SELLER-SIDE PENALTY CALCULATION.
127700     COMPUTE WS-BYR-CUR-PENALTY ROUNDED = 2.0 - WS-BYR-POWER
127800     IF WS-BYR-CUR-PENALTY < 0.5
127900         MOVE 0.5 TO WS-BYR-CUR-PENALTY
128000     END-IF
128100*    BUYER NEVER OFFERS A DISCOUNT OF HIS OWN - THAT LEVER
128200*    BELONGS TO THE SELLER'S PAYMENT-TERM TABLE IN 410000.
128300     MOVE 0                          TO WS-BYR-CUR-DISCOUNT
128400     ADD 1 TO WS-BYR-ROUNDS.
128500 260000-EXIT.
128600     EXIT.
128700
128800*===============================================================
128900 270000-BUYER-A-RESPOND.
129000*  BUYER EVALUATES THE SELLER'S CURRENT OFFER AGAINST FOUR
129100*  PASS/FAIL CRITERIA, THEN AN ACCEPTANCE THRESHOLD THAT FLEXES
129200*  WITH URGENCY (A HIGH-URGENCY BUYER SETTLES FOR FEWER WINS) PLUS
129300*  A PRICE-COMPETITIVENESS ESCAPE HATCH, SYMMETRIC TO 230000'S
129400*  HIGH-VALUE ESCAPE HATCH ON THE SELLER SIDE.
129500*===============================================================
129600*    STAGES THE SELLER'S LATEST OFFER INTO OFFER-REC, SAME AS
129700*    230000 DOES FOR THE BUYER'S OFFER - THE VALIDATOR AND PRICER
129800*    DO NOT CARE WHICH SIDE PUBLISHED THE OFFER THEY ARE CHECKING.
129900     MOVE WS-SLR-CUR-PRICE          TO OFR-PRICE
130000     MOVE WS-SLR-CUR-QTY            TO OFR-QTY
130100     MOVE WS-SLR-CUR-DELIVERY       TO OFR-DELIVERY
130200     MOVE WS-SLR-CUR-PAYMENT        TO OFR-PAYMENT
130300     MOVE WS-SLR-CUR-QUALITY        TO OFR-QUALITY
130400     MOVE WS-SLR-CUR-WARRANTY       TO OFR-WARRANTY
130500     MOVE WS-SLR-CUR-PENALTY        TO OFR-PENALTY-RATE
130600     MOVE WS-SLR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
130700     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
130800*    AN INVALID OFFER FROM THE SELLER SIDE NEVER HAPPENS IN
130900*    PRACTICE SINCE 220000/240000 ONLY EVER MOVE WITHIN LEGAL
131000*    RANGES, BUT THE CHECK IS HERE ANYWAY - AN INVALID OFFER SKIPS
131100*    SCORING ENTIRELY AND THE BUYER SIMPLY WAITS FOR NEXT ROUND.
131200     IF WS-OFFER-IS-VALID
131300         PERFORM 410000-CALC-EFFECTIVE-PRICE THRU 410000-EXIT
131400         MOVE 0 TO WS-SCORE
131500*        CRITERION 1 - EFFECTIVE PRICE FITS INSIDE THE BUYER'S
131600*        OWN SPENDING CEILING.
131700         IF WS-EFF-PRICE-ROUNDED <= WS-BYR-MAX-PRICE
131800             ADD 1 TO WS-SCORE
131900         END-IF
132000*        CRITERION 2 - QUANTITY MEETS WHAT THE BUYER ASKED FOR.
132100         IF OFR-QTY >= WS-BYR-TARGET-QTY
132200             ADD 1 TO WS-SCORE
132300         END-IF
132400*        CRITERION 3 - DELIVERY IS NO LATER THAN DESIRED.
132500         IF OFR-DELIVERY <= WS-BYR-DESIRED-DELIV
132600             ADD 1 TO WS-SCORE
132700         END-IF
132800*        CRITERION 4 - QUALITY CODE IS ONE THE BUYER WILL ACCEPT
132900*        (SEE 420000 - A MINIMUM QUALITY TIGHTENS AFTER ROUND 7).
133000         IF OFR-QUAL-VALID
133100             ADD 1 TO WS-SCORE
133200         END-IF
133300*        HOW MUCH BELOW HIS OWN CEILING THIS OFFER SITS, AS A
133400*        FRACTION OF THE CEILING - A DEEPLY DISCOUNTED PRICE IS
133500*        WORTH ACCEPTING EVEN IF ONE OTHER CRITERION MISSED.
133600         COMPUTE WS-PRICE-COMPETITIVENESS ROUNDED =
133700             (WS-BYR-MAX-PRICE - WS-EFF-PRICE-ROUNDED) /
133800              WS-BYR-MAX-PRICE
133900*        A BUYER IN A HURRY NEEDS ONLY 3 OF 4 CRITERIA TO ACCEPT;
134000*        A PATIENT (LOW-URGENCY) BUYER HOLDS OUT FOR ALL 4.
134100         EVALUATE TRUE
134200             WHEN CR-URG-HIGH   MOVE 3.0 TO WS-THRESHOLD
134300             WHEN CR-URG-LOW    MOVE 4.0 TO WS-THRESHOLD
134400             WHEN CR-URG-MEDIUM MOVE 3.5 TO WS-THRESHOLD
134500         END-EVALUATE
134600         IF WS-SCORE >= WS-THRESHOLD OR
134700            (WS-PRICE-COMPETITIVENESS > 0.2 AND WS-SCORE >= 3)
134800*            ACCEPTING LOCKS IN THE SELLER'S OFFER AS THE
134900*            CONTRACT - THE BUYER NEVER COUNTERS ONCE HE ACCEPTS.
135000             SET WS-DEAL-WAS-ACCEPTED TO TRUE
135100             SET WS-CONTRACT-IS-SELLER TO TRUE
135200             MOVE WS-ROUND-NO TO WS-ROUNDS-USED
135300         ELSE
135400*            NO DEAL - RAISE PRICE, RAISE QUANTITY, EXTEND THE
135500*            DELIVERY WINDOW OUTWARD, ALL TOWARD THE SELLER.
135600             PERFORM 280000-BUYER-A-CONCESSION THRU 280000-EXIT
135700             COMPUTE WS-BYR-OFFER-PRICE =
135800                 WS-BYR-OFFER-PRICE + WS-CONCESSION
135900             IF WS-BYR-OFFER-PRICE > WS-BYR-MAX-PRICE
136000                 MOVE WS-BYR-MAX-PRICE TO WS-BYR-OFFER-PRICE
136100             END-IF
136200*            QTY RISES A FLAT 50 UNITS A ROUND, CAPPED AT THE
136300*            SAME 100,000-UNIT CEILING 420000 ENFORCES ON ANY
136400*            PUBLISHED OFFER.
136500             COMPUTE WS-BYR-OFFER-QTY = WS-BYR-OFFER-QTY + 50
136600             IF WS-BYR-OFFER-QTY > 100000
136700                 MOVE 100000 TO WS-BYR-OFFER-QTY
136800             END-IF
136900*            DELIVERY STRETCHES A DAY LONGER EACH ROUND, CAPPED AT
137000*            THE ONE-YEAR CEILING - A MORE PATIENT BUYER.
137100             COMPUTE WS-BYR-OFFER-DELIVERY =
137200                 WS-BYR-OFFER-DELIVERY + 1
137300             IF WS-BYR-OFFER-DELIVERY > 365
137400                 MOVE 365 TO WS-BYR-OFFER-DELIVERY
137500             END-IF
137600*            A BUYER WHO HAS BEEN AT THIS MORE THAN 7 ROUNDS STOPS
137700*            HOLDING OUT FOR HIS PREFERRED QUALITY CODE AND LOCKS
137800*            IN WHATEVER THE SELLER IS CURRENTLY OFFERING AS THE
137900*            NEW MINIMUM HE WILL ACCEPT GOING FORWARD.
138000             IF WS-BYR-ROUNDS > 7
138100                 MOVE OFR-QUALITY TO WS-BYR-MIN-QUALITY
138200                 SET WS-BYR-MIN-QUAL-IS-SET TO TRUE
138300             END-IF
138400         END-IF
138500     END-IF.
138600 270000-EXIT.
138700     EXIT.
138800
138900*===============================================================
139000 280000-BUYER-A-CONCESSION.
139100*  MIRRORS 240000 ON THE BUYER SIDE - STRATEGY SETS THE BASE
139200*  RAISE, BUDGET-MULT SHRINKS IT AS THE BUYER'S OFFER CLIMBS
139300*  TOWARD HIS OWN CEILING (LESS ROOM LEFT, SMALLER STEPS), AND
139400*  URGENCY-MULT2 SCALES IT UP OR DOWN BY HOW BADLY THE BUYER
139500*  NEEDS THE DEAL.
139600*===============================================================
139700*    AGGRESSIVE RAISES THE MOST PER ROUND, CONSERVATIVE THE
139800*    LEAST, RANDOM DRAWS OFF THE SAME PER-CASE LCG SEQUENCE AS
139900*    EVERY OTHER RANDOM-STRATEGY DRAW (430000), AND ANALYTIC
140000*    SPLITS THE DIFFERENCE - 220000 USES THE SAME FOUR-WAY
140100*    PATTERN FOR THE SELLER.
140200     EVALUATE TRUE
140300         WHEN CR-BYR-STRAT-AGGRESSIVE
140400             MOVE 35 TO WS-BASE
140500         WHEN CR-BYR-STRAT-CONSERVATIVE
140600             MOVE 20 TO WS-BASE
140700         WHEN CR-BYR-STRAT-RANDOM
140800             MOVE 20 TO WS-RND-LOW
140900             MOVE 40 TO WS-RND-HIGH
141000             PERFORM 430000-NEXT-RANDOM-IN-RANGE THRU
141100                     430000-EXIT
141200             MOVE WS-RND-RESULT TO WS-BASE
141300         WHEN CR-BYR-STRAT-ANALYTIC
141400             MOVE 28 TO WS-BASE
141500         WHEN OTHER
141600             MOVE 25 TO WS-BASE
141700     END-EVALUATE
141800*    BUDGET-MULT SHRINKS THE RAISE AS THE BUYER'S OWN OFFER GETS
141900*    CLOSER TO HIS MAX-PRICE CEILING - LESS ROOM LEFT MEANS
142000*    SMALLER STEPS, FLOORED AT 30 PCT SO THE BUYER NEVER STALLS
142100*    OUT COMPLETELY NEAR THE CEILING.
142200     COMPUTE WS-BUDGET-MULT ROUNDED =
142300         1 - (WS-BYR-OFFER-PRICE / WS-BYR-MAX-PRICE)
142400     IF WS-BUDGET-MULT < 0.3
142500         MOVE 0.3 TO WS-BUDGET-MULT
142600     END-IF
142700*    A HIGH-URGENCY BUYER RAISES FASTER (30 PCT BOOST) TO CLOSE
142800*    THE DEAL SOONER; A LOW-URGENCY BUYER RAISES SLOWER (30 PCT
142900*    CUT), MIRRORING THE PENALTY-RATE LOGIC ON THE SELLER SIDE.
143000     EVALUATE TRUE
143100         WHEN CR-URG-HIGH   MOVE 1.3 TO WS-URGENCY-MULT2
143200         WHEN CR-URG-MEDIUM MOVE 1.0 TO WS-URGENCY-MULT2
143300         WHEN CR-URG-LOW    MOVE 0.7 TO WS-URGENCY-MULT2
143400     END-EVALUATE
143500     COMPUTE WS-CONCESSION ROUNDED =
143600         WS-BASE * WS-BUDGET-MULT * WS-URGENCY-MULT2
143700*    THE RAISE CAN NEVER PUSH THE BUYER'S OFFER PAST HIS OWN
143800*    MAX-PRICE - ROOM IS THE HARD CAP, THE SAME WAY 240000 CAPS
143900*    THE SELLER'S GIVEBACK AT 100 UNITS.
144000     COMPUTE WS-ROOM = WS-BYR-MAX-PRICE - WS-BYR-OFFER-PRICE
144100     IF WS-CONCESSION > WS-ROOM
144200         MOVE WS-ROOM TO WS-CONCESSION
144300     END-IF
144400*    RECORDED IN THE SAME PER-CASE CHANGE-HISTORY TABLE 260000
144500*    READS BACK FROM FOR ITS OWN ANALYTIC-STRATEGY TREND LOOKUP.
144600     ADD 1 TO WS-BYR-CH-CNT
144700     SET WS-BYR-CH-IDX TO WS-BYR-CH-CNT
144800     MOVE WS-CONCESSION TO WS-BYR-CH-AMT(WS-BYR-CH-IDX).
144900 280000-EXIT.
145000     EXIT.
145100
145200*===============================================================
145300*  ENGINE-B - THE PERCENTAGE-ADJUSTMENT ENGINE. UNLIKE ENGINE-A,
145400*  WHERE BOTH SIDES MOVE EVERY ROUND, ENGINE-B'S SELLER MOVES
145500*  FIRST AND THE BUYER ONLY COUNTERS IF HE DOES NOT ACCEPT -
145600*  EACH ROUND IS A ONE-TWO EXCHANGE RATHER THAN A SIMULTANEOUS
145700*  ONE, AND PRICE MOVEMENT IS DRIVEN BY FLAT PERCENTAGES OF THE
145800*  PRIOR OFFER RATHER THAN ENGINE-A'S STRATEGY-SIZED UNIT
145900*  CONCESSIONS.
146000*===============================================================
146100 300000-RUN-ENGINE-B.
146200*===============================================================
146300*    BOTH SIDES' WORKING-STORAGE ARE SEEDED FROM CASE-REC BEFORE
146400*    A SINGLE ROUND RUNS - SELLER FIRST SINCE HE IS THE ONE TO
146500*    MOVE FIRST IN EVERY ROUND OF ENGINE-B.
146600     PERFORM 310000-SELLER-B-INIT THRU 310000-EXIT
146700     PERFORM 340000-BUYER-B-INIT THRU 340000-EXIT
146800*    ROUNDS-USED STAYS ZERO UNLESS AND UNTIL A DEAL CLOSES - IT IS
146900*    WHAT 600000 LATER REPORTS AS RES-ROUNDS FOR A SUCCESSFUL CASE.
147000     MOVE 0 TO WS-ROUNDS-USED
147100     MOVE 1 TO WS-ROUND-NO
147200*    SAME MAX-ROUNDS CAP AS ENGINE-A (CTE-MAX-ROUNDS, SET IN
147300*    WORKING-STORAGE) - IF NEITHER SIDE HAS ACCEPTED BY THEN THE
147400*    CASE COMES BACK TO 150000 AS A FAILED NEGOTIATION.
147500     PERFORM 305000-ENGINE-B-ROUND THRU 305000-EXIT
147600         UNTIL WS-ROUND-NO > CTE-MAX-ROUNDS
147700            OR WS-DEAL-WAS-ACCEPTED.
147800 300000-EXIT.
147900     EXIT.
148000
148100*===============================================================
148200 305000-ENGINE-B-ROUND.
148300*  SELLER ALWAYS MOVES FIRST AND THE BUYER JUDGES THAT OFFER
148400*  BEFORE EVER MAKING A COUNTER - IF THE BUYER ACCEPTS ON THE
148500*  SELLER'S OFFER ALONE, THE BUYER NEVER PUBLISHES A COUNTEROFFER
148600*  THAT ROUND AND THE SELLER NEVER GETS A CHANCE TO RESPOND TO
148700*  ONE, SINCE THERE ISN'T ONE.
148800*===============================================================
148900     PERFORM 320000-SELLER-B-MAKE-OFFER THRU 320000-EXIT
149000     PERFORM 350000-BUYER-B-RESPOND THRU 350000-EXIT
149100     IF NOT WS-DEAL-WAS-ACCEPTED
149200         PERFORM 345000-BUYER-B-MAKE-OFFER THRU 345000-EXIT
149300*        ONLY REACHED WHEN THE BUYER DID NOT ACCEPT - THE BUYER'S
149400*        COUNTEROFFER NOW GETS THE SAME UP-OR-DOWN JUDGMENT FROM
149500*        THE SELLER THAT THE SELLER'S OPENING OFFER GOT FROM THE
149600*        BUYER ABOVE.
149700         PERFORM 330000-SELLER-B-RESPOND THRU 330000-EXIT
149800     END-IF
149900     ADD 1 TO WS-ROUND-NO.
150000 305000-EXIT.
150100     EXIT.
150200
150300*===============================================================
150400 310000-SELLER-B-INIT.
150500*  SETS UP THE SELLER'S OPENING POSITION FOR ENGINE-B. SIMPLER
150600*  THAN 210000 - ENGINE-B HAS NO NEGOTIATION-POWER SCORE, SINCE
150700*  ITS PRICE MOVEMENT (320000) IS DRIVEN BY FLAT PERCENTAGE STEPS
150800*  KEYED OFF STRATEGY AND MARKET POSITION DIRECTLY, NOT OFF A
150900*  COMPUTED POWER FIGURE.
151000*===============================================================
151100*    COST/TARGET/MIN-QTY/DELIVERY-WINDOW/STRATEGY/MARKET-POSITION
151200*    AND MARGIN ARE COPIED OFF CASE-REC UNCHANGED - IDENTICAL TO
151300*    WHAT 210000 DOES FOR ENGINE-A.
151400     MOVE CR-SELLER-COST            TO WS-SLR-COST
151500     MOVE CR-SELLER-TARGET-PRICE    TO WS-SLR-TARGET-PRICE
151600     MOVE CR-SELLER-MIN-QTY         TO WS-SLR-MIN-QTY
151700     MOVE CR-DELIV-START            TO WS-SLR-DELIV-START
151800     MOVE CR-DELIV-END              TO WS-SLR-DELIV-END
151900     MOVE CR-SELLER-STRATEGY        TO WS-SLR-STRATEGY
152000     MOVE CR-MARKET-POSITION        TO WS-SLR-MARKET-POSITION
152100     MOVE CR-PROFIT-MARGIN-PCT      TO WS-SLR-MARGIN
152200*    THE SELLER OPENS AT HIS OWN TARGET PRICE AND MINIMUM QUANTITY
152300*    RATHER THAN PADDING EITHER ONE - ENGINE-B'S FLAT PERCENTAGE
152400*    EROSION IN 320000 DOES THE SOFTENING, NOT THE OPENING OFFER.
152500     MOVE WS-SLR-TARGET-PRICE       TO WS-SLR-OFFER-PRICE
152600     MOVE WS-SLR-MIN-QTY            TO WS-SLR-OFFER-QTY
152700     MOVE WS-SLR-DELIV-END          TO WS-SLR-OFFER-DELIVERY
152800     MOVE '3'                       TO WS-SLR-PREF-PAYMENT
152900     MOVE 'S'                       TO WS-SLR-PREF-QUALITY
153000     MOVE 24                        TO WS-SLR-MAX-WARRANTY
153100     MOVE 0                         TO WS-SLR-ROUNDS.
153200 310000-EXIT.
153300     EXIT.
153400
153500*===============================================================
153600 320000-SELLER-B-MAKE-OFFER.
153700*  PRICE-ADJ IS A STRAIGHT PERCENTAGE OF THE PRIOR OFFER - THE
153800*  STRATEGY SETS HOW FAST IT ERODES ROUND OVER ROUND (AGGRESSIVE
153900*  DROPS 2 PCT A ROUND, CONSERVATIVE ONLY HALF A PERCENT), THEN
154000*  THE MARKET-POSITION STEP NUDGES THAT SAME FACTOR UP OR DOWN A
154100*  FURTHER 2 PCT - A STRONG SELLER ERODES HIS OWN PRICE SLOWER.
154200*===============================================================
154300     EVALUATE TRUE
154400         WHEN CR-SLR-STRAT-AGGRESSIVE
154500             COMPUTE WS-PRICE-ADJ = 1 - (WS-SLR-ROUNDS * 0.02)
154600         WHEN CR-SLR-STRAT-CONSERVATIVE
154700             COMPUTE WS-PRICE-ADJ = 1 - (WS-SLR-ROUNDS * 0.005)
154800         WHEN OTHER
154900             COMPUTE WS-PRICE-ADJ = 1 - (WS-SLR-ROUNDS * 0.01)
155000     END-EVALUATE
155100     EVALUATE TRUE
155200         WHEN CR-MKT-STRONG
155300             COMPUTE WS-PRICE-ADJ = WS-PRICE-ADJ * 1.02
155400         WHEN CR-MKT-WEAK
155500             COMPUTE WS-PRICE-ADJ = WS-PRICE-ADJ * 0.98
155600         WHEN OTHER
155700             CONTINUE
155800     END-EVALUATE
155900*    THE ADJUSTMENT FACTOR CAN NEVER ERODE THE PRICE PAST 80 PCT
156000*    OF ITS ORIGINAL VALUE IN A SINGLE STEP, NO MATTER HOW MANY
156100*    ROUNDS HAVE PILED UP.
156200     IF WS-PRICE-ADJ < 0.8
156300         MOVE 0.8 TO WS-PRICE-ADJ
156400     END-IF
156500     COMPUTE WS-SLR-OFFER-PRICE ROUNDED =
156600         WS-SLR-OFFER-PRICE * WS-PRICE-ADJ
156700*    FLOOR-PRICE IS A FLAT 5 PCT OVER COST - ENGINE-B'S OWN
156800*    WALK-AWAY LINE, SIMPLER THAN ENGINE-A'S MARGIN-DRIVEN
156900*    MIN-PRICE SINCE PROFIT-MARGIN-PCT HAS ALREADY BEEN VALIDATED
157000*    AS A HARD INPUT ERROR RATHER THAN CLAMPED (SEE 110000).
157100     COMPUTE WS-SLR-FLOOR-PRICE ROUNDED = WS-SLR-COST * 1.05
157200     IF WS-SLR-OFFER-PRICE < WS-SLR-FLOOR-PRICE
157300         MOVE WS-SLR-FLOOR-PRICE TO WS-SLR-OFFER-PRICE
157400     END-IF
157500     MOVE WS-SLR-OFFER-PRICE        TO WS-SLR-CUR-PRICE
157600     MOVE WS-SLR-OFFER-QTY          TO WS-SLR-CUR-QTY
157700     MOVE WS-SLR-OFFER-DELIVERY     TO WS-SLR-CUR-DELIVERY
157800     MOVE WS-SLR-PREF-PAYMENT       TO WS-SLR-CUR-PAYMENT
157900*    PAYMENT, QUALITY, WARRANTY AND PENALTY-RATE DO NOT MOVE ROUND
158000*    TO ROUND IN ENGINE-B - ONLY PRICE AND DISCOUNT ARE NEGOTIATED,
158100*    SO THE SELLER HOLDS HIS PREFERRED TERMS FOR THE WHOLE EXCHANGE.
158200     MOVE WS-SLR-PREF-QUALITY       TO WS-SLR-CUR-QUALITY
158300     MOVE 24                        TO WS-SLR-CUR-WARRANTY
158400     MOVE 1.0                       TO WS-SLR-CUR-PENALTY
158500*    NO DISCOUNT OFFERED UNTIL ROUND 6 - AFTER THAT THE SELLER
158600*    SWEETENS THE OFFER HALF A POINT PER ROUND, CAPPED AT 5 PCT,
158700*    TO KEEP A DRAGGED-OUT NEGOTIATION MOVING TOWARD A CLOSE.
158800*    NO DISCOUNT IN THE OPENING ROUNDS - A SELLER WHO OFFERS ONE
158900*    RIGHT AWAY SIGNALS HE HAS ROOM TO GIVE, WHICH ONLY INVITES A
159000*    HARDER COUNTER. PAST ROUND 5 THE RAMP TAKES OVER, CAPPED AT
159100*    5 PCT SO IT NEVER SUBSTITUTES FOR AN ACTUAL PRICE CONCESSION.
159200     IF WS-SLR-ROUNDS <= 5
159300         MOVE 0 TO WS-SLR-CUR-DISCOUNT
159400     ELSE
159500         COMPUTE WS-SLR-CUR-DISCOUNT ROUNDED =
159600             WS-SLR-ROUNDS * 0.5
159700         IF WS-SLR-CUR-DISCOUNT > 5.0
159800             MOVE 5.0 TO WS-SLR-CUR-DISCOUNT
159900         END-IF
160000     END-IF
160100*    STAGE THE COMPUTED TERMS INTO THE SHARED OFFER-RECORD WORKING
160200*    AREA SO 420000 CAN VALIDATE THEM THE SAME WAY REGARDLESS OF
160300*    WHICH SIDE OR WHICH ENGINE BUILT THE OFFER.
160400     MOVE WS-SLR-CUR-PRICE          TO OFR-PRICE
160500     MOVE WS-SLR-CUR-QTY            TO OFR-QTY
160600     MOVE WS-SLR-CUR-DELIVERY       TO OFR-DELIVERY
160700     MOVE WS-SLR-CUR-PAYMENT        TO OFR-PAYMENT
160800     MOVE WS-SLR-CUR-QUALITY        TO OFR-QUALITY
160900     MOVE WS-SLR-CUR-WARRANTY       TO OFR-WARRANTY
161000     MOVE WS-SLR-CUR-PENALTY        TO OFR-PENALTY-RATE
161100     MOVE WS-SLR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
161200     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
161300*    IF THE COMPUTED OFFER SOMEHOW FAILED VALIDATION (A STACKED
161400*    COMBINATION OF ADJUSTMENTS PUSHING A FIELD OUT OF RANGE),
161500*    FALL BACK TO A KNOWN-SAFE, CONSERVATIVE OFFER RATHER THAN
161600*    PUBLISH GARBAGE THE BUYER SIDE CANNOT EVEN EVALUATE.
161700     IF WS-OFFER-IS-INVALID
161800*            COST-PLUS-10-PCT IS THE SAME SAFETY MARGIN ENGINE-A'S
161900*            220000 FALLBACK USES - ENOUGH ROOM OVER COST THAT A
162000*            ROUNDING QUIRK IN THE CHAIN ABOVE CANNOT PUSH THE
162100*            REPLACEMENT OFFER BELOW WALK-AWAY AGAIN.
162200         COMPUTE WS-SLR-CUR-PRICE ROUNDED = WS-SLR-COST * 1.1
162300         COMPUTE WS-SLR-SAFE-ALT ROUNDED =
162400             WS-SLR-TARGET-PRICE * 0.9
162500*            IF 90 PCT OF THE ORIGINAL TARGET STILL BEATS THE
162600*            COST-PLUS-10-PCT FLOOR, USE IT INSTEAD - IT KEEPS THE
162700*            FALLBACK CLOSER TO WHAT THE SELLER WANTED RATHER THAN
162800*            JUST BARELY CLEARING COST.
162900         IF WS-SLR-SAFE-ALT > WS-SLR-CUR-PRICE
163000             MOVE WS-SLR-SAFE-ALT TO WS-SLR-CUR-PRICE
163100         END-IF
163200*            QTY AND DELIVERY FALL BACK TO THE LOOSEST TERMS THE
163300*            SELLER FILED ON THE CASE RECORD - MIN-QTY, END OF THE
163400*            DELIVERY WINDOW - ALREADY VALIDATED AS LEGAL VALUES.
163500         MOVE WS-SLR-MIN-QTY         TO WS-SLR-CUR-QTY
163600         MOVE WS-SLR-DELIV-END       TO WS-SLR-CUR-DELIVERY
163700*            PAYMENT/QUALITY/WARRANTY/PENALTY/DISCOUNT ALL RESET TO
163800*            THE PLAINEST LEGAL CODES RATHER THAN CARRY FORWARD
163900*            WHATEVER COMBINATION TRIPPED THE VALIDATOR.
164000         MOVE '3'                    TO WS-SLR-CUR-PAYMENT
164100         MOVE 'S'                    TO WS-SLR-CUR-QUALITY
164200         MOVE 12                     TO WS-SLR-CUR-WARRANTY
164300         MOVE 0                      TO WS-SLR-CUR-PENALTY
164400         MOVE 0                      TO WS-SLR-CUR-DISCOUNT
164500     END-IF.
164600 320000-EXIT.
164700     EXIT.
164800
164900*===============================================================
165000 330000-SELLER-B-RESPOND.
165100*  SELLER JUDGES THE BUYER'S COUNTEROFFER AGAINST A HARD
165200*  COST-PLUS-MARGIN FLOOR PLUS QUANTITY AND DELIVERY WINDOW
165300*  CHECKS - NO SCORING TABLE LIKE ENGINE-A, JUST AN ALL-OR-
165400*  NOTHING TEST, SOFTENED ONLY BY THE LATE-ROUND FALLBACK BELOW.
165500*===============================================================
165600     ADD 1 TO WS-SLR-ROUNDS
165700*    THE BUYER'S PUBLISHED OFFER IS COPIED INTO OFFER-REC SO THE
165800*    SHARED 420000/410000 UTILITIES CAN VALIDATE AND PRICE IT
165900*    EXACTLY AS THEY WOULD FOR ANY OTHER OFFER IN THE PROGRAM.
166000     MOVE WS-BYR-CUR-PRICE          TO OFR-PRICE
166100     MOVE WS-BYR-CUR-QTY            TO OFR-QTY
166200     MOVE WS-BYR-CUR-DELIVERY       TO OFR-DELIVERY
166300     MOVE WS-BYR-CUR-PAYMENT        TO OFR-PAYMENT
166400     MOVE WS-BYR-CUR-QUALITY        TO OFR-QUALITY
166500     MOVE WS-BYR-CUR-WARRANTY       TO OFR-WARRANTY
166600     MOVE WS-BYR-CUR-PENALTY        TO OFR-PENALTY-RATE
166700     MOVE WS-BYR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
166800     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
166900     IF WS-OFFER-IS-VALID
167000         PERFORM 410000-CALC-EFFECTIVE-PRICE THRU 410000-EXIT
167100*        MIN-ACCEPT IS THE SELLER'S HARD FLOOR - COST PLUS HIS
167200*        OWN CASE-LEVEL PROFIT-MARGIN PERCENTAGE, VALIDATED BY
167300*        110000 RATHER THAN CLAMPED THE WAY ENGINE-A'S MARGIN IS.
167400         COMPUTE WS-SLR-MIN-ACCEPT ROUNDED =
167500             WS-SLR-COST * (1 + (WS-SLR-MARGIN / 100))
167600*        ALL FOUR CONDITIONS MUST HOLD TOGETHER - PRICE AT OR
167700*        ABOVE MARGIN, QTY AT OR ABOVE THE SELLER'S FLOOR, AND
167800*        DELIVERY INSIDE THE SELLER'S OWN WINDOW - ENGINE-B HAS NO
167900*        PARTIAL-CREDIT SCORING, SO ANY ONE FAILURE SENDS THE CASE
168000*        TO THE ELSE BRANCH BELOW.
168100         IF WS-EFF-PRICE-ROUNDED >= WS-SLR-MIN-ACCEPT AND
168200            OFR-QTY >= WS-SLR-MIN-QTY AND
168300            OFR-DELIVERY >= WS-SLR-DELIV-START AND
168400            OFR-DELIVERY <= WS-SLR-DELIV-END
168500             SET WS-DEAL-WAS-ACCEPTED TO TRUE
168600*            CONTRACT-IS-BUYER BECAUSE THE SELLER IS THE ONE
168700*            ACCEPTING HERE - THE BUYER'S STANDING OFFER BECOMES
168800*            THE CONTRACT TERMS.
168900             SET WS-CONTRACT-IS-BUYER TO TRUE
169000             MOVE WS-ROUND-NO TO WS-ROUNDS-USED
169100         ELSE
169200*            BY ROUND 13 OF 15 THE SELLER STOPS HOLDING OUT FOR
169300*            HIS FULL MARGIN AND WILL CLOSE AT A BARE 2 PCT OVER
169400*            COST RATHER THAN LET THE CASE RUN OUT THE CLOCK -
169500*            A THIN DEAL BEATS NO DEAL THIS LATE IN THE ROUND CAP.
169600             IF WS-SLR-ROUNDS >= 13
169700                 COMPUTE WS-SLR-COST-MARGIN2 ROUNDED =
169800                     WS-SLR-COST * 1.02
169900*            THE FALLBACK RE-TESTS PRICE ONLY, AGAINST THE
170000*            THINNER COST-PLUS-2-PCT LINE - IT DOES NOT RE-CHECK
170100*            QTY OR DELIVERY, SINCE A PRICE CONCESSION THIS LATE
170200*            IS THE ONLY LEVER LEFT WORTH PULLING ON ROUND 13+.
170300                 IF WS-EFF-PRICE-ROUNDED >= WS-SLR-COST-MARGIN2
170400                     SET WS-DEAL-WAS-ACCEPTED TO TRUE
170500                     SET WS-CONTRACT-IS-BUYER TO TRUE
170600                     MOVE WS-ROUND-NO TO WS-ROUNDS-USED
170700                 END-IF
170800             END-IF
170900         END-IF
171000     END-IF.
171100 330000-EXIT.
171200     EXIT.
171300
171400*===============================================================
171500 340000-BUYER-B-INIT.
171600*  ENGINE-B'S BUYER OPENS AT HIS OWN TARGET PRICE AND QUANTITY
171700*  OUTRIGHT, NOT BELOW THEM LIKE ENGINE-A'S BUYER DOES - THE
171800*  PERCENTAGE-RAISE SCHEME IN 345000 ALREADY PUSHES THE OFFER UP
171900*  FROM THERE, SO STARTING ANY LOWER WOULD JUST COST EXTRA ROUNDS.
172000*===============================================================
172100*        CASE-FIELD COPY BLOCK - SAME PATTERN AS 310000'S SELLER
172200*        COPY, PULLING THE BUYER'S HALF OF CASE-REC INTO ITS OWN
172300*        WORKING-STORAGE GROUP SO THE REST OF ENGINE-B NEVER TOUCHES
172400*        CR- FIELDS DIRECTLY.
172500     MOVE CR-BUYER-TARGET-PRICE     TO WS-BYR-TARGET-PRICE
172600     MOVE CR-BUYER-QTY              TO WS-BYR-TARGET-QTY
172700     MOVE CR-BUYER-DELIV            TO WS-BYR-DESIRED-DELIV
172800     MOVE CR-BUYER-STRATEGY         TO WS-BYR-STRATEGY
172900     MOVE CR-URGENCY                TO WS-BYR-URGENCY
173000     MOVE CR-BUDGET-LIMIT           TO WS-BYR-BUDGET-LIMIT
173100*        OPENING OFFER MIRRORS THE BANNER ABOVE - TARGET PRICE AND
173200*        QTY, NO PADDING - BECAUSE 345000'S PERCENTAGE-RAISE SCHEME
173300*        SUPPLIES ALL THE ROOM TO MOVE.
173400     MOVE WS-BYR-TARGET-PRICE       TO WS-BYR-OFFER-PRICE
173500     MOVE WS-BYR-TARGET-QTY         TO WS-BYR-OFFER-QTY
173600     MOVE WS-BYR-DESIRED-DELIV      TO WS-BYR-OFFER-DELIVERY
173700*        PREFERRED TERMS ARE FIXED FOR THE WHOLE EXCHANGE - CASH,
173800*        STANDARD QUALITY, 12-MONTH WARRANTY - ENGINE-B ONLY
173900*        NEGOTIATES PRICE AND DISCOUNT, NOT THESE.
174000     MOVE 'C'                       TO WS-BYR-PREF-PAYMENT
174100     MOVE 'S'                       TO WS-BYR-PREF-QUALITY
174200     MOVE 12                        TO WS-BYR-REQ-WARRANTY
174300     MOVE 0                         TO WS-BYR-ROUNDS.
174400 340000-EXIT.
174500     EXIT.
174600
174700*===============================================================
174800 345000-BUYER-B-MAKE-OFFER.
174900*  MIRRORS 320000 - A FLAT PERCENTAGE RAISE KEYED OFF STRATEGY
175000*  AND URGENCY, CAPPED AT 150 PCT OF THE ORIGINAL OFFER SO A LONG
175100*  NEGOTIATION CANNOT COMPOUND THE BUYER'S OWN PRICE PAST ALL
175200*  REASON.
175300*===============================================================
175400*    AGGRESSIVE RAISES HIS OFFER FASTEST (3 PCT A ROUND), MATCHING
175500*    320000'S AGGRESSIVE SELLER ERODING FASTEST - BOTH STRATEGIES
175600*    MEAN THE SAME THING, MOVE TOWARD A CLOSE QUICKLY, JUST FLIPPED
175700*    IN DIRECTION BETWEEN THE TWO SIDES.
175800     EVALUATE TRUE
175900         WHEN CR-BYR-STRAT-AGGRESSIVE
176000             COMPUTE WS-PRICE-ADJ = 1 + (WS-BYR-ROUNDS * 0.03)
176100         WHEN CR-BYR-STRAT-CONSERVATIVE
176200             COMPUTE WS-PRICE-ADJ = 1 + (WS-BYR-ROUNDS * 0.01)
176300         WHEN OTHER
176400             COMPUTE WS-PRICE-ADJ = 1 + (WS-BYR-ROUNDS * 0.02)
176500     END-EVALUATE
176600*    A BUYER IN A HURRY RAISES HIS OFFER FASTER (5 PCT FURTHER);
176700*    A PATIENT BUYER ERODES THE INCREASE SLIGHTLY (2 PCT LESS).
176800     EVALUATE TRUE
176900         WHEN CR-URG-HIGH
177000             COMPUTE WS-PRICE-ADJ = WS-PRICE-ADJ * 1.05
177100         WHEN CR-URG-LOW
177200             COMPUTE WS-PRICE-ADJ = WS-PRICE-ADJ * 0.98
177300         WHEN OTHER
177400             CONTINUE
177500     END-EVALUATE
177600*    150 PCT OF THE ORIGINAL OFFER IS THE HARD CEILING ON THE
177700*    ADJUSTMENT FACTOR ITSELF - A SAFETY RAIL AGAINST THE
177800*    COMPOUNDING GROWTH THE PER-ROUND EVALUATE ABOVE WOULD
177900*    OTHERWISE PRODUCE ON A DRAGGED-OUT CASE.
178000     IF WS-PRICE-ADJ > 1.5
178100         MOVE 1.5 TO WS-PRICE-ADJ
178200     END-IF
178300     COMPUTE WS-BYR-OFFER-PRICE ROUNDED =
178400         WS-BYR-OFFER-PRICE * WS-PRICE-ADJ
178500*    THE BUDGET-LIMIT IS A SEPARATE, HARDER CAP THAN THE 150 PCT
178600*    RAIL ABOVE - NO OFFER EVER PUBLISHES OVER WHAT THE BUYER'S
178700*    CASE RECORD SAYS HE CAN ACTUALLY SPEND.
178800     IF WS-BYR-OFFER-PRICE > WS-BYR-BUDGET-LIMIT
178900         MOVE WS-BYR-BUDGET-LIMIT TO WS-BYR-OFFER-PRICE
179000     END-IF
179100*    THE WORKING OFFER BECOMES THE CURRENT PUBLISHED OFFER - QTY,
179200*    DELIVERY AND TERMS NEVER MOVE IN ENGINE-B'S BUYER, ONLY
179300*    PRICE, SO EACH OF THESE IS A STRAIGHT CARRY-FORWARD.
179400     MOVE WS-BYR-OFFER-PRICE        TO WS-BYR-CUR-PRICE
179500     MOVE WS-BYR-OFFER-QTY          TO WS-BYR-CUR-QTY
179600     MOVE WS-BYR-OFFER-DELIVERY     TO WS-BYR-CUR-DELIVERY
179700     MOVE WS-BYR-PREF-PAYMENT       TO WS-BYR-CUR-PAYMENT
179800     MOVE WS-BYR-PREF-QUALITY       TO WS-BYR-CUR-QUALITY
179900*    WARRANTY, PENALTY-RATE AND DISCOUNT ARE FIXED AT THE SAME
180000*    VALUES EVERY ROUND - ENGINE-B'S BUYER NEVER OFFERS A DISCOUNT
180100*    OF HIS OWN, THAT LEVER BELONGS TO THE SELLER SIDE IN 320000.
180200     MOVE 12                        TO WS-BYR-CUR-WARRANTY
180300     MOVE 1.0                       TO WS-BYR-CUR-PENALTY
180400     MOVE 0                         TO WS-BYR-CUR-DISCOUNT
180500*    OFFER-REC IS STAGED HERE PURELY SO 420000 CAN VALIDATE THE
180600*    PUBLISHED OFFER BEFORE IT GOES TO 330000 - SAME STAGING
180700*    PATTERN 320000 USES FOR THE SELLER SIDE.
180800     MOVE WS-BYR-CUR-PRICE          TO OFR-PRICE
180900     MOVE WS-BYR-CUR-QTY            TO OFR-QTY
181000     MOVE WS-BYR-CUR-DELIVERY       TO OFR-DELIVERY
181100     MOVE WS-BYR-CUR-PAYMENT        TO OFR-PAYMENT
181200     MOVE WS-BYR-CUR-QUALITY        TO OFR-QUALITY
181300     MOVE WS-BYR-CUR-WARRANTY       TO OFR-WARRANTY
181400     MOVE WS-BYR-CUR-PENALTY        TO OFR-PENALTY-RATE
181500     MOVE WS-BYR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
181600     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
181700*    SAME SAFETY NET AS 320000 - FALL BACK TO THE LOWER OF TWO
181800*    CONSERVATIVE ALTERNATIVES RATHER THAN PUBLISH AN OFFER THAT
181900*    FAILED VALIDATION.
182000     IF WS-OFFER-IS-INVALID
182100*        WHICHEVER ALTERNATIVE IS LOWER WINS - 80 PCT OF BUDGET OR
182200*        110 PCT OF TARGET - SINCE THE LOWER OF THE TWO IS THE
182300*        MORE CONSERVATIVE, SAFER REPLACEMENT OFFER.
182400         COMPUTE WS-BYR-ALT1 ROUNDED = WS-BYR-BUDGET-LIMIT * 0.8
182500         COMPUTE WS-BYR-ALT2 ROUNDED =
182600             WS-BYR-TARGET-PRICE * 1.1
182700         IF WS-BYR-ALT1 < WS-BYR-ALT2
182800             MOVE WS-BYR-ALT1 TO WS-BYR-CUR-PRICE
182900         ELSE
183000             MOVE WS-BYR-ALT2 TO WS-BYR-CUR-PRICE
183100         END-IF
183200*        QTY/DELIVERY/TERMS ALL RESET TO THE BUYER'S ORIGINAL CASE
183300*        VALUES - THE SAME KNOWN-SAFE STARTING POINT 340000 SET.
183400         MOVE WS-BYR-TARGET-QTY      TO WS-BYR-CUR-QTY
183500         MOVE WS-BYR-DESIRED-DELIV   TO WS-BYR-CUR-DELIVERY
183600         MOVE 'C'                    TO WS-BYR-CUR-PAYMENT
183700         MOVE 'S'                    TO WS-BYR-CUR-QUALITY
183800         MOVE 12                     TO WS-BYR-CUR-WARRANTY
183900         MOVE 0                      TO WS-BYR-CUR-PENALTY
184000         MOVE 0                      TO WS-BYR-CUR-DISCOUNT
184100     END-IF.
184200 345000-EXIT.
184300     EXIT.
184400
184500*===============================================================
184600 350000-BUYER-B-RESPOND.
184700*  BUYER JUDGES THE SELLER'S OFFER AGAINST TOTAL CONTRACT COST
184800*  VERSUS HIS BUDGET, A QUANTITY FLOOR AT 80 PCT OF TARGET, AND A
184900*  DELIVERY CEILING 20 PCT BEYOND HIS DESIRED DATE - ALL THREE
185000*  MUST PASS, NO PARTIAL-CREDIT SCORING LIKE ENGINE-A.
185100*===============================================================
185200*    ROUND COUNTER BUMPS FIRST - THE LATE-ROUND TOLERANCE TESTS
185300*    BELOW KEY OFF WS-BYR-ROUNDS, SO IT HAS TO BE CURRENT BEFORE
185400*    THEY RUN.
185500     ADD 1 TO WS-BYR-ROUNDS
185600*    SELLER'S PUBLISHED OFFER IS STAGED FOR VALIDATION/PRICING -
185700*    SAME PATTERN AS EVERY OTHER OFFER IN THE PROGRAM.
185800     MOVE WS-SLR-CUR-PRICE          TO OFR-PRICE
185900     MOVE WS-SLR-CUR-QTY            TO OFR-QTY
186000     MOVE WS-SLR-CUR-DELIVERY       TO OFR-DELIVERY
186100     MOVE WS-SLR-CUR-PAYMENT        TO OFR-PAYMENT
186200     MOVE WS-SLR-CUR-QUALITY        TO OFR-QUALITY
186300     MOVE WS-SLR-CUR-WARRANTY       TO OFR-WARRANTY
186400     MOVE WS-SLR-CUR-PENALTY        TO OFR-PENALTY-RATE
186500     MOVE WS-SLR-CUR-DISCOUNT       TO OFR-DISCOUNT-RATE
186600     PERFORM 420000-VALIDATE-OFFER THRU 420000-EXIT
186700     IF WS-OFFER-IS-VALID
186800         PERFORM 410000-CALC-EFFECTIVE-PRICE THRU 410000-EXIT
186900*        TOTAL-COST IS THE WHOLE-CONTRACT FIGURE THE BUYER'S
187000*        BUDGET-LIMIT HAS TO COVER, NOT THE PER-UNIT PRICE ALONE.
187100         COMPUTE WS-TOTAL-COST = WS-EFF-PRICE-ROUNDED * OFR-QTY
187200*        80 PCT OF TARGET-QTY IS AS LOW AS THE BUYER WILL GO ON
187300*        VOLUME - BELOW THAT THE CONTRACT IS NOT WORTH SIGNING.
187400         COMPUTE WS-QTY-FLOOR ROUNDED = WS-BYR-TARGET-QTY * 0.8
187500*        20 PCT PAST HIS DESIRED DATE IS THE LATEST DELIVERY THE
187600*        BUYER WILL TOLERATE BEFORE THE OFFER FAILS THIS TEST.
187700         COMPUTE WS-DELIV-CEIL ROUNDED =
187800             WS-BYR-DESIRED-DELIV * 1.2
187900*            ALL THREE GATES HAVE TO CLEAR AT ONCE - BUDGET, QTY
188000**           FLOOR, DELIVERY CEILING - BECAUSE A BUYER WHO IS SHORT
188100**           ON CASH CANNOT MAKE IT UP WITH A LATER DELIVERY, NOR
188200**           CAN A BUYER IN A HURRY BE BOUGHT OFF WITH A LOWER QTY.
188300         IF WS-TOTAL-COST <= WS-BYR-BUDGET-LIMIT AND
188400            OFR-QTY >= WS-QTY-FLOOR AND
188500            OFR-DELIVERY <= WS-DELIV-CEIL
188600             SET WS-DEAL-WAS-ACCEPTED TO TRUE
188700*            CONTRACT-IS-SELLER RECORDS WHOSE PUBLISHED OFFER WAS
188800**           THE ONE ADOPTED - HERE IT IS THE SELLER'S, SINCE THE
188900**           BUYER IS THE ONE DOING THE ACCEPTING IN THIS PARAGRAPH.
189000             SET WS-CONTRACT-IS-SELLER TO TRUE
189100             MOVE WS-ROUND-NO TO WS-ROUNDS-USED
189200         ELSE
189300*            A HIGH-URGENCY BUYER GETS AN EARLY TOLERANCE WINDOW
189400*            (ROUND 5 ON), AND EVERY BUYER GETS ONE BY ROUND 13 -
189500*            BOTH LET THE BUYER CLOSE AT UP TO 10 PCT OVER HIS OWN
189600*            BUDGET RATHER THAN WALK AWAY EMPTY-HANDED.
189700             IF (CR-URG-HIGH AND WS-BYR-ROUNDS >= 5) OR
189800                WS-BYR-ROUNDS >= 13
189900                 COMPUTE WS-BUDGET-TOL ROUNDED =
190000                     WS-BYR-BUDGET-LIMIT * 1.1
190100                 IF WS-TOTAL-COST <= WS-BUDGET-TOL
190200                     SET WS-DEAL-WAS-ACCEPTED TO TRUE
190300                     SET WS-CONTRACT-IS-SELLER TO TRUE
190400                     MOVE WS-ROUND-NO TO WS-ROUNDS-USED
190500                 END-IF
190600             END-IF
190700         END-IF
190800     END-IF.
190900 350000-EXIT.
191000     EXIT.
191100      
191200*===============================================================
191300*  SHARED SUB-PARAGRAPHS - EFFECTIVE PRICE, OFFER VALIDATION,
191400*  RANDOM NUMBER GENERATION.
191500*===============================================================
191600 410000-CALC-EFFECTIVE-PRICE.
191700*  EFFECTIVE-PRICE = PRICE X PAY-MULT X QUAL-MULT X WARR-MULT
191800*  X (1 - DISCOUNT/100), FLOORED AT ZERO, ROUNDED HALF-UP.
191900*  CALLED BY BOTH ENGINES' RESPOND PARAGRAPHS SO PAYMENT TERMS,
192000*  QUALITY GRADE, WARRANTY LENGTH AND DISCOUNT ALL FEED ONE
192100*  COMPARABLE PRICE RATHER THAN EACH SIDE RE-DERIVING ITS OWN.
192200*===============================================================
192300*    FASTER-PAYING TERMS EARN THE SELLER A DISCOUNT (CASH BELOW
192400*    PAR) WHILE SLOWER TERMS COST MORE (NET-90 ABOVE PAR) - THIS
192500*    COMPENSATES THE SELLER FOR MONEY TIED UP IN RECEIVABLES.
192600     EVALUATE TRUE
192700         WHEN OFR-PAY-CASH
192800             MOVE CT-PAY-MULT-CASH TO WS-PAY-MULT
192900         WHEN OFR-PAY-NET30
193000             MOVE CT-PAY-MULT-NET30 TO WS-PAY-MULT
193100         WHEN OFR-PAY-NET60
193200             MOVE CT-PAY-MULT-NET60 TO WS-PAY-MULT
193300         WHEN OFR-PAY-NET90
193400             MOVE CT-PAY-MULT-NET90 TO WS-PAY-MULT
193500         WHEN OFR-PAY-INSTALLMENT
193600             MOVE CT-PAY-MULT-INSTALLMENT TO WS-PAY-MULT
193700         WHEN OTHER
193800             MOVE 1.00 TO WS-PAY-MULT
193900     END-EVALUATE
194000*    GRADE-A/B QUALITY COMMANDS A PREMIUM OVER STANDARD, GRADE-C
194100*    A DISCOUNT - THE SAME FOUR-GRADE TABLE 420000 USES TO CHECK
194200*    THE CODE IS ONE OF THE RECOGNIZED GRADES TO BEGIN WITH.
194300     EVALUATE TRUE
194400         WHEN OFR-QUAL-A
194500             MOVE CT-QUAL-MULT-A TO WS-QUAL-MULT
194600         WHEN OFR-QUAL-B
194700             MOVE CT-QUAL-MULT-B TO WS-QUAL-MULT
194800         WHEN OFR-QUAL-C
194900             MOVE CT-QUAL-MULT-C TO WS-QUAL-MULT
195000         WHEN OFR-QUAL-STANDARD
195100             MOVE CT-QUAL-MULT-STANDARD TO WS-QUAL-MULT
195200         WHEN OTHER
195300             MOVE 1.00 TO WS-QUAL-MULT
195400     END-EVALUATE
195500*    WARRANTY-MULTIPLIER IS A STRAIGHT LINE AROUND A 12-MONTH
195600*    BASE - EVERY MONTH BEYOND 12 ADDS 1.5 PCT TO THE PRICE (AND
195700*    EVERY MONTH SHORT OF 12 SHAVES IT BACK DOWN) SINCE A LONGER
195800*    WARRANTY COMMITMENT CARRIES THE SELLER MORE RISK.
195900     COMPUTE WS-WARR-MULT =
196000         1 + ((OFR-WARRANTY - 12) * 0.015)
196100*    ALL FOUR MULTIPLIERS STACK, THEN THE DISCOUNT RATE COMES OFF
196200*    THE TOP LAST, AS A STRAIGHT PERCENTAGE OF THE STACKED PRICE.
196300     COMPUTE WS-EFF-PRICE-WORK4 =
196400         OFR-PRICE * WS-PAY-MULT * WS-QUAL-MULT * WS-WARR-MULT
196500           * (1 - (OFR-DISCOUNT-RATE / 100))
196600*    A DEEP DISCOUNT STACKED WITH A LOW WARRANTY-MULTIPLIER
196700*    COULD IN THEORY DRIVE THE RESULT NEGATIVE - NO CONTRACT IS
196800*    EVER WORTH LESS THAN ZERO, SO THE FLOOR IS ENFORCED HERE.
196900     IF WS-EFF-PRICE-WORK4 < 0
197000         MOVE 0 TO WS-EFF-PRICE-WORK4
197100     END-IF
197200     COMPUTE WS-EFF-PRICE-ROUNDED ROUNDED = WS-EFF-PRICE-WORK4.
197300 410000-EXIT.
197400     EXIT.
197500
197600*===============================================================
197700 420000-VALIDATE-OFFER.
197800*  GATEKEEPER CALLED BEFORE EITHER SIDE IS ALLOWED TO SCORE AN
197900*  INCOMING OFFER - CATCHES ANYTHING A STACKED SEQUENCE OF
198000*  ADJUSTMENTS MIGHT HAVE PUSHED OUT OF BOUNDS BEFORE IT EVER
198100*  REACHES THE RESPOND PARAGRAPHS' SCORING LOGIC. EVERY TEST
198200*  RUNS REGARDLESS OF EARLIER FAILURES, SAME AS 110000.
198300*===============================================================
198400*    SET VALID FIRST, NOT LAST - EVERY TEST BELOW CAN ONLY FLIP
198500*    IT TO INVALID, NEVER BACK, SO A SINGLE BAD FIELD STICKS FOR
198600*    THE REST OF THE PARAGRAPH NO MATTER WHAT ELSE PASSES.
198700     SET WS-OFFER-IS-VALID TO TRUE
198800*    PRICE RANGE - ZERO OR NEGATIVE MAKES NO ECONOMIC SENSE, AND
198900*    SIX FIGURES IS WELL BEYOND ANY CASE THIS SHOP'S FILE CARRIES.
199000     IF NOT (OFR-PRICE >= 1 AND OFR-PRICE <= 100000)
199100         SET WS-OFFER-IS-INVALID TO TRUE
199200     END-IF
199300*    SAME UPPER/LOWER BOUNDS ON QUANTITY - A ZERO-UNIT OFFER IS
199400*    MEANINGLESS AND A SIX-FIGURE RUN IS OUTSIDE THIS SHOP'S SCALE.
199500     IF NOT (OFR-QTY >= 1 AND OFR-QTY <= 100000)
199600         SET WS-OFFER-IS-INVALID TO TRUE
199700     END-IF
199800*    DELIVERY IS BOUNDED AT A FULL YEAR - NOTHING IN THIS SYSTEM
199900*    NEGOTIATES A LEAD TIME BEYOND 365 DAYS.
200000     IF NOT (OFR-DELIVERY >= 1 AND OFR-DELIVERY <= 365)
200100         SET WS-OFFER-IS-INVALID TO TRUE
200200     END-IF
200300*    PAYMENT AND QUALITY CODES ARE CHECKED AGAINST THE SAME
200400*    88-LEVEL DOMAIN VALUES CASEREC.CPY DEFINES FOR THE INPUT
200500*    STRATEGY/MARKET/URGENCY CODES - ANY CODE OUTSIDE THE TABLE
200600*    CANNOT BE PRICED BY 410000 ABOVE.
200700     IF NOT OFR-PAY-VALID
200800         SET WS-OFFER-IS-INVALID TO TRUE
200900     END-IF
201000     IF NOT OFR-QUAL-VALID
201100         SET WS-OFFER-IS-INVALID TO TRUE
201200     END-IF
201300*    A WARRANTY OVER 60 MONTHS IS OUTSIDE ANYTHING THIS SHOP'S
201400*    CONTRACTS COVER - TREATED AS A MALFORMED OFFER, NOT JUST AN
201500*    UNUSUAL ONE.
201600     IF OFR-WARRANTY > 60
201700         SET WS-OFFER-IS-INVALID TO TRUE
201800     END-IF
201900*    LIKEWISE A DISCOUNT OVER 20 PCT IS NOT SOMETHING ANY OF THE
202000*    ENGINES' OWN DISCOUNT FORMULAS (220000, 320000) CAN EVER
202100*    PRODUCE LEGITIMATELY - IF ONE SHOWS UP, THE OFFER IS BAD.
202200     IF OFR-DISCOUNT-RATE > 20
202300         SET WS-OFFER-IS-INVALID TO TRUE
202400     END-IF.
202500 420000-EXIT.
202600     EXIT.
202700
202800*===============================================================
202900 430000-NEXT-RANDOM-IN-RANGE.
203000*  CR-7488 - PARK-MILLER MINIMAL STANDARD GENERATOR. CALLER
203100*  SETS WS-RND-LOW/WS-RND-HIGH; RESULT COMES BACK IN
203200*  WS-RND-RESULT, INCLUSIVE OF BOTH ENDS.
203300*  THE SEED IS ADVANCED ONE STEP EVERY CALL (SEED * MULTIPLIER,
203400*  MODULO 2**31-1) SO EVERY RANDOM-STRATEGY DRAW IN A GIVEN CASE
203500*  PULLS FROM THE SAME REPRODUCIBLE SEQUENCE, SEEDED ONLY ONCE
203600*  AT 115000 FROM THE CASE-ID.
203700*===============================================================
203800     COMPUTE WS-RND-NUMER = WS-RND-SEED * WS-RND-MULTIPLIER
203900     DIVIDE WS-RND-NUMER BY WS-RND-MODULUS
204000         GIVING WS-RND-QUOT REMAINDER WS-RND-SEED
204100*    REMAINDER OF THE ADVANCED SEED AGAINST THE CALLER'S RANGE
204200*    WIDTH MAPS THE RAW LCG OUTPUT DOWN TO LOW THRU HIGH.
204300     COMPUTE WS-RND-RANGE-SIZE = WS-RND-HIGH - WS-RND-LOW + 1
204400     DIVIDE WS-RND-SEED BY WS-RND-RANGE-SIZE
204500         GIVING WS-RND-QUOT REMAINDER WS-RND-REM
204600     COMPUTE WS-RND-RESULT = WS-RND-LOW + WS-RND-REM.
204700 430000-EXIT.
204800     EXIT.
204900
205000*===============================================================
205100 510000-CALC-METRICS.
205200*  CR-7690 - VARIANT B ADDS ROUNDS-COMPLETED AND NEGOTIATION-
205300*  EFFICIENCY; THE OTHER FIVE SCORES ARE SHARED, EXCEPT THE
205400*  BUYER-SATISFACTION DENOMINATOR DIFFERS BY ENGINE. EVERY RAW
205500*  SCORE IS RUN THROUGH 515000 BEFORE IT IS STORED - NONE OF
205600*  THESE FORMULAS ARE NATURALLY BOUNDED TO 0-100 ON THEIR OWN.
205700*===============================================================
205800*    SELLER-SATISFACTION - HOW FAR THE FINAL PRICE LANDED ABOVE
205900*    THE SELLER'S TARGET, AS A PERCENTAGE OF TARGET.
206000     COMPUTE WS-CLAMP-IN ROUNDED =
206100         (WS-FINAL-PRICE / WS-SLR-TARGET-PRICE) * 100
206200     PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
206300     MOVE WS-CLAMP-OUT TO WS-SELLER-SAT
206400*    BUYER-SATISFACTION - HOW FAR BELOW HIS OWN CEILING THE FINAL
206500*    PRICE LANDED. ENGINE-A'S BUYER CEILING IS THE CLAMPED
206600*    MAX-PRICE (210000/250000); ENGINE-B NEVER COMPUTES A
206700*    MAX-PRICE AT ALL (340000 HAS NO SUCH FIELD), SO ITS
206800*    DENOMINATOR IS THE RAW BUDGET-LIMIT INSTEAD.
206900     IF CR-ENGINE-A
207000         COMPUTE WS-BUYER-SAT-RAW ROUNDED =
207100             ((WS-BYR-MAX-PRICE - WS-FINAL-PRICE) /
207200               WS-BYR-MAX-PRICE) * 100
207300     ELSE
207400         COMPUTE WS-BUYER-SAT-RAW ROUNDED =
207500             ((WS-BYR-BUDGET-LIMIT - WS-FINAL-PRICE) /
207600               WS-BYR-BUDGET-LIMIT) * 100
207700     END-IF
207800     MOVE WS-BUYER-SAT-RAW TO WS-CLAMP-IN
207900     PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
208000     MOVE WS-CLAMP-OUT TO WS-BUYER-SAT
208100*    WIN-WIN SCORE IS THE HARMONIC MEAN OF BOTH SATISFACTION
208200*    SCORES RATHER THAN A STRAIGHT AVERAGE - A HARMONIC MEAN
208300*    PUNISHES A LOPSIDED DEAL (ONE SIDE HAPPY, ONE SIDE NOT) MORE
208400*    THAN AN ARITHMETIC AVERAGE WOULD, AND GOES TO ZERO IF EITHER
208500*    SIDE'S SCORE IS ZERO.
208600     IF WS-SELLER-SAT > 0 AND WS-BUYER-SAT > 0
208700         COMPUTE WS-WINWIN ROUNDED =
208800             (2 * WS-SELLER-SAT * WS-BUYER-SAT) /
208900              (WS-SELLER-SAT + WS-BUYER-SAT)
209000     ELSE
209100         MOVE 0 TO WS-WINWIN
209200     END-IF
209300*    DELIVERY-RISK GROWS 10 POINTS FOR EVERY DAY THE FINAL
209400*    DELIVERY RUNS PAST DAY 3 - A CONTRACT DELIVERING IN THE
209500*    FIRST THREE DAYS CARRIES NO DELIVERY RISK AT ALL.
209600     COMPUTE WS-DELIVERY-RISK ROUNDED =
209700         (WS-FINAL-DELIVERY - 3) * 10
209800     IF WS-DELIVERY-RISK < 0
209900         MOVE 0 TO WS-DELIVERY-RISK
210000     END-IF
210100*    QUALITY-RISK IS A FLAT LOOKUP BY FINAL QUALITY CODE - GRADE A
210200*    CARRIES THE LEAST RISK, GRADE C THE MOST, AND AN UNRECOGNIZED
210300*    CODE IS TREATED AS A MIDDLING RISK RATHER THAN ZERO OR MAX.
210400     EVALUATE WS-FINAL-QUALITY
210500         WHEN 'A' MOVE 5  TO WS-QUALITY-RISK
210600         WHEN 'B' MOVE 15 TO WS-QUALITY-RISK
210700         WHEN 'C' MOVE 30 TO WS-QUALITY-RISK
210800         WHEN OTHER MOVE 20 TO WS-QUALITY-RISK
210900     END-EVALUATE
211000     COMPUTE WS-PENALTY-RISK ROUNDED = WS-FINAL-PENALTY * 10
211100*    OVERALL RISK IS THE STRAIGHT SUM OF ALL THREE RISK
211200*    COMPONENTS, CLAMPED BACK DOWN TO 0-100 LIKE EVERY OTHER
211300*    SCORE HERE.
211400     COMPUTE WS-CLAMP-IN ROUNDED =
211500         WS-DELIVERY-RISK + WS-QUALITY-RISK + WS-PENALTY-RISK
211600     PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
211700     MOVE WS-CLAMP-OUT TO WS-RISK
211800*    DELIVERY-RELIABILITY RUNS THE OPPOSITE DIRECTION FROM
211900*    DELIVERY-RISK - AN EARLIER DELIVERY DATE SCORES HIGHER.
212000     COMPUTE WS-DELIV-REL-RAW ROUNDED =
212100         (21 - WS-FINAL-DELIVERY) * 5
212200     MOVE WS-DELIV-REL-RAW TO WS-CLAMP-IN
212300     PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
212400     MOVE WS-CLAMP-OUT TO WS-DELIV-REL
212500*    PRICE-COMPETITIVENESS MEASURES HOW FAR THE FINAL PRICE SITS
212600*    BELOW TWICE THE SELLER'S RAW COST - A PRICE AT DOUBLE COST
212700*    SCORES ZERO, A PRICE AT COST ITSELF SCORES 100.
212800     COMPUTE WS-PRICE-COMP-RAW ROUNDED =
212900         ((WS-SLR-COST * 2 - WS-FINAL-PRICE) / WS-SLR-COST)
213000          * 100
213100     MOVE WS-PRICE-COMP-RAW TO WS-CLAMP-IN
213200     PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
213300     MOVE WS-CLAMP-OUT TO WS-PRICE-COMP
213400*    ENGINE-B ONLY - ROUNDS-COMPLETED IS A STRAIGHT COPY OF HOW
213500*    MANY ROUNDS IT TOOK TO CLOSE, AND NEGOTIATION-EFFICIENCY
213600*    REWARDS CLOSING EARLY (FEWER ROUNDS USED OUT OF THE MAX
213700*    15 SCORES HIGHER). ENGINE-A HAS NO EQUIVALENT FIELD IN
213800*    RESLREC.CPY - ROUND-COUNT SCORING ONLY MEANS ANYTHING WHEN
213900*    THE ROUND STRUCTURE ITSELF IS FIXED, WHICH IS VARIANT-B'S
214000*    SELLER-THEN-BUYER EXCHANGE, NOT VARIANT-A'S OPEN-ENDED ONE.
214100     IF CR-ENGINE-B
214200         MOVE WS-ROUNDS-USED TO WS-ROUNDS-COMPLETED
214300         COMPUTE WS-NEG-EFFICIENCY-RAW ROUNDED =
214400             ((CTE-MAX-ROUNDS - WS-ROUNDS-USED) /
214500               CTE-MAX-ROUNDS) * 100
214600         MOVE WS-NEG-EFFICIENCY-RAW TO WS-CLAMP-IN
214700         PERFORM 515000-CLAMP-SCORE-0-100 THRU 515000-EXIT
214800         MOVE WS-CLAMP-OUT TO WS-NEG-EFFICIENCY
214900     END-IF.
215000 510000-EXIT.
215100     EXIT.
215200
215300*===============================================================
215400 515000-CLAMP-SCORE-0-100.
215500*  SHARED BY EVERY SCORE IN 510000 - HOLDS THE RAW VALUE PASSED
215600*  IN VIA WS-CLAMP-IN TO THE 0-100 RANGE EVERY SCORE FIELD IN
215700*  RESLREC.CPY IS DEFINED TO HOLD.
215800*===============================================================
215900*    A RAW SCORE CAN RUN NEGATIVE (A BUYER WAY OVER BUDGET) OR
216000*    WELL PAST 100 (A SELLER WHO GOT MORE THAN HIS ASKING PRICE) -
216100*    EITHER EXTREME GETS PEGGED TO THE NEAREST RAIL SO RESLREC'S
216200*    0-100 SCORE FIELDS NEVER HOLD AN OUT-OF-DOMAIN VALUE.
216300     IF WS-CLAMP-IN < 0
216400         MOVE 0 TO WS-CLAMP-OUT
216500     ELSE
216600         IF WS-CLAMP-IN > 100
216700             MOVE 100 TO WS-CLAMP-OUT
216800         ELSE
216900             MOVE WS-CLAMP-IN TO WS-CLAMP-OUT
217000         END-IF
217100     END-IF.
217200 515000-EXIT.
217300     EXIT.
217400      
217500*===============================================================
217600 590000-BUILD-FINAL-CONTRACT.
217700*  MOVES THE ADOPTED OFFER (SELLER'S OR BUYER'S CURRENT OFFER,
217800*  PER WS-CONTRACT-SIDE) INTO THE FINAL-CONTRACT GROUP AND
217900*  PRICES IT. CALLED ONCE PER CASE, ONLY WHEN A DEAL WAS ACTUALLY
218000*  STRUCK - THE LOSING SIDE'S LAST OFFER IS NEVER CARRIED FORWARD.
218100*===============================================================
218200*    WS-CONTRACT-SIDE TELLS US WHICH SIDE'S CURRENT OFFER WAS
218300*    THE ONE ACCEPTED - WHOEVER RESPONDS 'YES' IS ACCEPTING THE
218400*    OTHER PARTY'S STANDING OFFER, SO THE CONTRACT TERMS COME FROM
218500*    THE OFFERING SIDE, NOT THE ACCEPTING SIDE.
218600     IF WS-CONTRACT-IS-SELLER
218700         MOVE WS-SLR-CUR-PRICE     TO WS-FINAL-PRICE
218800         MOVE WS-SLR-CUR-QTY       TO WS-FINAL-QTY
218900         MOVE WS-SLR-CUR-DELIVERY  TO WS-FINAL-DELIVERY
219000         MOVE WS-SLR-CUR-PAYMENT   TO WS-FINAL-PAYMENT
219100         MOVE WS-SLR-CUR-QUALITY   TO WS-FINAL-QUALITY
219200         MOVE WS-SLR-CUR-WARRANTY  TO WS-FINAL-WARRANTY
219300         MOVE WS-SLR-CUR-PENALTY   TO WS-FINAL-PENALTY
219400         MOVE WS-SLR-CUR-DISCOUNT  TO WS-FINAL-DISCOUNT
219500     ELSE
219600*        MIRROR OF THE SELLER BRANCH ABOVE - BUYER'S STANDING
219700*        OFFER WAS THE ONE THE SELLER JUST ACCEPTED.
219800         MOVE WS-BYR-CUR-PRICE     TO WS-FINAL-PRICE
219900         MOVE WS-BYR-CUR-QTY       TO WS-FINAL-QTY
220000         MOVE WS-BYR-CUR-DELIVERY  TO WS-FINAL-DELIVERY
220100         MOVE WS-BYR-CUR-PAYMENT   TO WS-FINAL-PAYMENT
220200         MOVE WS-BYR-CUR-QUALITY   TO WS-FINAL-QUALITY
220300         MOVE WS-BYR-CUR-WARRANTY  TO WS-FINAL-WARRANTY
220400         MOVE WS-BYR-CUR-PENALTY   TO WS-FINAL-PENALTY
220500         MOVE WS-BYR-CUR-DISCOUNT  TO WS-FINAL-DISCOUNT
220600     END-IF
220700*    OFFER-REC IS REUSED HERE AS A STAGING AREA SO 410000 CAN BE
220800*    PERFORMED THE SAME WAY IT IS FROM EVERY RESPOND PARAGRAPH -
220900*    NO SEPARATE PRICING LOGIC IS KEPT JUST FOR THE FINAL DEAL.
221000     MOVE WS-FINAL-PRICE            TO OFR-PRICE
221100     MOVE WS-FINAL-QTY              TO OFR-QTY
221200     MOVE WS-FINAL-DELIVERY         TO OFR-DELIVERY
221300     MOVE WS-FINAL-PAYMENT          TO OFR-PAYMENT
221400     MOVE WS-FINAL-QUALITY          TO OFR-QUALITY
221500     MOVE WS-FINAL-WARRANTY         TO OFR-WARRANTY
221600     MOVE WS-FINAL-PENALTY          TO OFR-PENALTY-RATE
221700     MOVE WS-FINAL-DISCOUNT         TO OFR-DISCOUNT-RATE
221800     PERFORM 410000-CALC-EFFECTIVE-PRICE THRU 410000-EXIT
221900     COMPUTE WS-FINAL-TOTAL-VALUE ROUNDED =
222000         WS-EFF-PRICE-ROUNDED * WS-FINAL-QTY
222100*    METRICS-TOTAL IS THE NOMINAL PRICE X QTY - KEPT SEPARATE
222200*    FROM RES-TOTAL-VALUE, WHICH USES THE EFFECTIVE PRICE. THE
222300*    SCORING FORMULAS IN 510000 WORK OFF THE NOMINAL FIGURE SINCE
222400*    THEY COMPARE AGAINST TARGET/BUDGET PRICES THAT ARE ALSO
222500*    NOMINAL, NOT EFFECTIVE.
222600     COMPUTE WS-METRICS-TOTAL ROUNDED =
222700         WS-FINAL-PRICE * WS-FINAL-QTY.
222800 590000-EXIT.
222900     EXIT.
223000      
223100*===============================================================
223200 600000-BUILD-SUCCESS-RESULT.
223300*  STRAIGHT FIELD-FOR-FIELD MAP OF THE WORKING FINAL-CONTRACT AND
223400*  METRICS FIELDS INTO RESULT-REC FOR A CASE THAT CLOSED - EVERY
223500*  FIELD RESULT-REC DEFINES FOR A SUCCESSFUL CASE GETS A VALUE.
223600*===============================================================
223700     MOVE CR-CASE-ID                TO RES-CASE-ID
223800     SET RES-STATUS-SUCCESS TO TRUE
223900*    ROUNDS-USED WAS STAMPED BY WHICHEVER RESPOND PARAGRAPH CLOSED
224000*    THE DEAL - IT IS NOT RECOMPUTED HERE, SINCE BY THIS POINT THE
224100*    NEGOTIATION LOOP HAS ALREADY EXITED.
224200     MOVE WS-ROUNDS-USED             TO RES-ROUNDS
224300*    PRICE THROUGH DISCOUNT-RATE ARE THE ADOPTED OFFER'S OWN TERMS,
224400*    COPIED STRAIGHT FROM WS-FINAL-xxx FIELDS WHICH 590000 SET
224500*    ONCE, AT THE MOMENT THE DEAL WAS ACCEPTED.
224600     MOVE WS-FINAL-PRICE             TO RES-PRICE
224700     MOVE WS-FINAL-QTY               TO RES-QTY
224800     MOVE WS-FINAL-DELIVERY          TO RES-DELIVERY
224900     MOVE WS-FINAL-PAYMENT           TO RES-PAYMENT
225000     MOVE WS-FINAL-QUALITY           TO RES-QUALITY
225100     MOVE WS-FINAL-WARRANTY          TO RES-WARRANTY
225200     MOVE WS-FINAL-PENALTY           TO RES-PENALTY-RATE
225300     MOVE WS-FINAL-DISCOUNT          TO RES-DISCOUNT-RATE
225400     MOVE WS-EFF-PRICE-ROUNDED       TO RES-EFF-PRICE
225500     MOVE WS-FINAL-TOTAL-VALUE       TO RES-TOTAL-VALUE
225600*    SAT/WINWIN/RISK/DELIV-REL/PRICE-COMP ARE 510000'S METRICS -
225700*    COMPUTED OFF THE SAME FINAL TERMS, NOT THE LAST ROUND'S OFFER,
225800*    SO THEY DESCRIBE THE DEAL THAT ACTUALLY CLOSED.
225900     MOVE WS-SELLER-SAT              TO RES-SELLER-SAT
226000     MOVE WS-BUYER-SAT               TO RES-BUYER-SAT
226100     MOVE WS-WINWIN                  TO RES-WINWIN
226200     MOVE WS-RISK                    TO RES-RISK
226300     MOVE WS-DELIV-REL               TO RES-DELIV-REL
226400     MOVE WS-PRICE-COMP              TO RES-PRICE-COMP.
226500 600000-EXIT.
226600     EXIT.
226700      
226800*===============================================================
226900 650000-BUILD-FAILED-RESULT.
227000*  CASE RAN A FULL SET OF ROUNDS WITHOUT EITHER SIDE ACCEPTING -
227100*  EVERY NUMERIC RESULT FIELD IS ZEROED RATHER THAN LEFT WHATEVER
227200*  IT HELD FROM THE PRIOR CASE, SINCE WORKING-STORAGE IS NOT
227300*  REINITIALIZED BETWEEN CASES.
227400*===============================================================
227500     MOVE CR-CASE-ID                TO RES-CASE-ID
227600     SET RES-STATUS-FAILED TO TRUE
227700*    THE ONE-ARM MOVE BELOW ZEROES EVERY NUMERIC RESULT FIELD IN
227800*    A SINGLE STATEMENT RATHER THAN FOURTEEN SEPARATE MOVEs - THE
227900*    SAME SHORTHAND THE OLD CAR-SALES TOTALS LOGIC USED FOR ITS
228000*    OWN ZERO-RESET BLOCK.
228100     MOVE 0 TO RES-ROUNDS RES-PRICE RES-QTY RES-DELIVERY
228200               RES-WARRANTY RES-PENALTY-RATE RES-DISCOUNT-RATE
228300               RES-EFF-PRICE RES-TOTAL-VALUE RES-SELLER-SAT
228400               RES-BUYER-SAT RES-WINWIN RES-RISK RES-DELIV-REL
228500               RES-PRICE-COMP
228600*    PAYMENT/QUALITY ARE ALPHA CODES, NOT NUMERIC, SO THEY GET
228700*    BLANKED SEPARATELY RATHER THAN FOLDED INTO THE MOVE ABOVE.
228800     MOVE SPACE TO RES-PAYMENT RES-QUALITY.
228900 650000-EXIT.
229000     EXIT.
229100      
229200*===============================================================
229300 160000-BUILD-ERROR-RESULT.
229400*  CASE NEVER MADE IT TO EITHER ENGINE AT ALL - 110000 REJECTED
229500*  IT BEFORE A SINGLE OFFER WAS EXCHANGED, SO THERE IS NO FINAL
229600*  CONTRACT OR METRICS SET TO CARRY FORWARD; ZEROED THE SAME WAY
229700*  650000 ZEROES A FAILED NEGOTIATION.
229800*===============================================================
229900*    CASE-ID IS THE ONLY FIELD WE CAN TRUST OFF AN INVALID
230000*    RECORD - EVERYTHING ELSE ON CASE-REC MAY BE THE VERY FIELD
230100*    THAT FAILED ONE OF 110000'S TESTS.
230200     MOVE CR-CASE-ID                TO RES-CASE-ID
230300     SET RES-STATUS-INPUT-ERROR TO TRUE
230400*    SAME ONE-ARM ZERO-RESET 650000 USES - NO ENGINE RAN, SO
230500*    THERE IS NOTHING MEANINGFUL TO REPORT IN ANY NUMERIC FIELD.
230600     MOVE 0 TO RES-ROUNDS RES-PRICE RES-QTY RES-DELIVERY
230700               RES-WARRANTY RES-PENALTY-RATE RES-DISCOUNT-RATE
230800               RES-EFF-PRICE RES-TOTAL-VALUE RES-SELLER-SAT
230900               RES-BUYER-SAT RES-WINWIN RES-RISK RES-DELIV-REL
231000               RES-PRICE-COMP
231100     MOVE SPACE TO RES-PAYMENT RES-QUALITY.
231200 160000-EXIT.
231300     EXIT.
231400      
231500*===============================================================
231600 610000-WRITE-RESULT-AND-ACCUM.
231700*  EVERY CASE, WHATEVER ITS OUTCOME, PASSES THROUGH HERE EXACTLY
231800*  ONCE TO WRITE ITS RESULT-REC AND ROLL ITS NUMBERS INTO THE
231900*  RUN-WIDE CONTROL TOTALS PRINTED LATER BY 730000.
232000*===============================================================
232100*    RESULT-REC IS WRITTEN BEFORE THE TOTALS ARE TOUCHED - A
232200*    WRITE ERROR THIS LATE IN THE RUN IS NOT EXPECTED TO HAPPEN,
232300*    BUT IF IT DID, WE WOULD RATHER LOSE A TOTAL THAN LOSE A
232400*    RECORD ALREADY COMMITTED TO DISK.
232500     WRITE RESULT-REC
232600     EVALUATE TRUE
232700         WHEN RES-STATUS-SUCCESS
232800             ADD 1 TO CT-SUCCESSES
232900             ADD RES-TOTAL-VALUE TO CT-TOTAL-VALUE
233000             ADD RES-ROUNDS TO CT-TOTAL-ROUNDS
233100*            PER-ENGINE SUCCESS COUNTS LET THE TOTALS BLOCK SHOW
233200*            HOW VARIANT A AND VARIANT B EACH PERFORMED, NOT JUST
233300*            THE RUN AS A WHOLE.
233400             IF CR-ENGINE-A
233500                 ADD 1 TO CT-SUCCESS-A
233600             END-IF
233700             IF CR-ENGINE-B
233800                 ADD 1 TO CT-SUCCESS-B
233900             END-IF
234000*        A FAILED CASE RAN ITS FULL ROUND OF NEGOTIATION WITHOUT A
234100*        DEAL - NO RUNNING TOTALS TO UPDATE BEYOND THE COUNT.
234200         WHEN RES-STATUS-FAILED
234300             ADD 1 TO CT-FAILURES
234400*        AN INPUT-ERROR CASE NEVER ENTERED EITHER ENGINE, SO IT
234500*        CONTRIBUTES NOTHING TO VALUE OR ROUNDS TOTALS EITHER.
234600         WHEN RES-STATUS-INPUT-ERROR
234700             ADD 1 TO CT-INPUT-ERRORS
234800     END-EVALUATE.
234900 610000-EXIT.
235000     EXIT.
235100      
235200*===============================================================
235300 700000-PRINT-PAGE-HEADING.
235400*  FIRST PAGE AND EVERY SUBSEQUENT PAGE OF THE SUMMARY REPORT
235500*  STARTS FRESH AT THE TOP OF A NEW FORM, CARRYING THE RUN DATE
235600*  AND CURRENT PAGE NUMBER FORWARD FROM WORKING-STORAGE.
235700*===============================================================
235800     MOVE WS-TODAY-NOW-FMT          TO PH-RUN-DATE
235900     MOVE WS-PAGE-NO                TO PH-PAGE-NO
236000     WRITE RPT-LINE FROM WS-PAGE-HEADING-LINE
236100         AFTER ADVANCING TOP-OF-FORM.
236200 700000-EXIT.
236300     EXIT.
236400      
236500*===============================================================
236600 710000-PRINT-COLUMN-HEADINGS.
236700*  PRINTED ONCE PER PAGE RIGHT BELOW THE PAGE HEADING - LABELS
236800*  EVERY COLUMN 720000 WILL FILL IN BELOW IT, CASE BY CASE.
236900*===============================================================
237000     WRITE RPT-LINE FROM WS-COLUMN-HEADING-LINE-1
237100         AFTER ADVANCING 2 LINES.
237200 710000-EXIT.
237300     EXIT.
237400      
237500*===============================================================
237600 720000-PRINT-DETAIL-LINE.
237700*  ONE LINE PER CASE, WHATEVER ENGINE IT RAN OR HOW IT CAME OUT -
237800*  A FAILED OR INPUT-ERROR CASE STILL PRINTS A LINE, JUST WITH
237900*  THE ZEROED FIELDS 650000/160000 LEFT IN RESULT-REC.
238000*===============================================================
238100     MOVE RES-CASE-ID                TO DET-CASE-ID
238200*    CR-ENGINE-CODE IS PULLED STRAIGHT FROM THE INPUT CASE RECORD,
238300*    NOT FROM RESULT-REC, SINCE RESULT-REC CARRIES NO ENGINE FIELD
238400*    OF ITS OWN - WHICH VARIANT RAN IS ALWAYS A FACT ABOUT THE CASE.
238500     MOVE CR-ENGINE-CODE              TO DET-ENG
238600     MOVE RES-STATUS                  TO DET-STATUS
238700     MOVE RES-ROUNDS                  TO DET-ROUNDS
238800     MOVE RES-PRICE                   TO DET-PRICE
238900     MOVE RES-QTY                     TO DET-QTY
239000     MOVE RES-EFF-PRICE               TO DET-EFF-PRICE
239100     MOVE RES-TOTAL-VALUE             TO DET-TOTAL-VALUE
239200*    ONLY FOUR OF RESLREC'S SEVEN SCORE FIELDS MAKE THE DETAIL
239300*    LINE - SELLER-SAT, BUYER-SAT, WINWIN AND RISK - THE REMAINING
239400*    THREE (DELIV-REL, PRICE-COMP, AND ENGINE-B'S EXTRA METRICS)
239500*    ARE AVAILABLE ONLY FROM RESULTS-FILE ITSELF, NOT THIS REPORT.
239600     MOVE RES-SELLER-SAT              TO DET-SELLER-SAT
239700     MOVE RES-BUYER-SAT               TO DET-BUYER-SAT
239800     MOVE RES-WINWIN                  TO DET-WINWIN
239900     MOVE RES-RISK                    TO DET-RISK
240000*    SINGLE-SPACED - ONE PHYSICAL LINE PER CASE KEEPS THE REPORT
240100*    READABLE FOR A RUN OF SEVERAL HUNDRED CASES WITHOUT BURNING
240200*    THROUGH THE FORM.
240300     WRITE RPT-LINE FROM WS-DETAIL-LINE
240400         AFTER ADVANCING 1 LINE.
240500 720000-EXIT.
240600     EXIT.
240700      
240800*===============================================================
240900 730000-PRINT-TOTALS-BLOCK.
241000*  PRINTED ONCE, AT THE END OF THE RUN, AFTER THE LAST CASE HAS
241100*  BEEN READ AND PROCESSED - ROLLS UP EVERYTHING 610000
241200*  ACCUMULATED ACROSS THE WHOLE FILE INTO A FOUR-LINE SUMMARY.
241300*===============================================================
241400     IF CT-SUCCESSES = 0
241500*        AVOID A DIVIDE-BY-ZERO WHEN NOT ONE CASE IN THE WHOLE
241600*        RUN CLOSED SUCCESSFULLY - AN EMPTY OR ALL-FAILED RUN IS
241700*        A VALID, IF UNHAPPY, OUTCOME.
241800         MOVE 0 TO CT-AVG-ROUNDS
241900     ELSE
242000         COMPUTE CT-AVG-ROUNDS ROUNDED =
242100             CT-TOTAL-ROUNDS / CT-SUCCESSES
242200     END-IF
242300*    FOUR SEPARATE PRINT LINES RATHER THAN ONE WIDE LINE - THE
242400*    OLD SALES-REPORT TOTALS BLOCK THIS LAYOUT COMES FROM SPREAD ITS
242500*    FIGURES THE SAME WAY SO EACH LINE STAYS UNDER THE 132-BYTE FORM.
242600*    EACH COUNTER GOES TO ITS OWN EDITED TOTALS-LINE FIELD BEFORE
242700*    ANY LINE IS WRITTEN, SO ALL FOUR LINES PRINT FROM A CONSISTENT
242800*    SNAPSHOT OF THE RUN TOTALS RATHER THAN FOUR SEPARATE READS.
242900     MOVE CT-CASES-READ              TO TL-CASES-READ
243000     MOVE CT-SUCCESSES               TO TL-SUCCESSES
243100     MOVE CT-SUCCESS-A               TO TL-SUCCESS-A
243200     MOVE CT-SUCCESS-B               TO TL-SUCCESS-B
243300     MOVE CT-FAILURES                TO TL-FAILURES
243400     MOVE CT-INPUT-ERRORS            TO TL-INPUT-ERRORS
243500     MOVE CT-TOTAL-VALUE             TO TL-TOTAL-VALUE
243600     MOVE CT-AVG-ROUNDS              TO TL-AVG-ROUNDS
243700*    LINE 1 SKIPS 3 LINES FROM THE LAST DETAIL LINE TO SET THE
243800*    TOTALS BLOCK OFF VISUALLY FROM THE CASE-BY-CASE BODY ABOVE IT;
243900*    LINES 2-4 THEN FOLLOW SINGLE-SPACED.
244000     WRITE RPT-LINE FROM WS-TOTALS-LINE-1
244100         AFTER ADVANCING 3 LINES
244200     WRITE RPT-LINE FROM WS-TOTALS-LINE-2
244300         AFTER ADVANCING 1 LINE
244400     WRITE RPT-LINE FROM WS-TOTALS-LINE-3
244500         AFTER ADVANCING 1 LINE
244600     WRITE RPT-LINE FROM WS-TOTALS-LINE-4
244700         AFTER ADVANCING 1 LINE.
244800 730000-EXIT.
244900     EXIT.
245000      
245100*===============================================================
245200 900000-FINISH-RUN.
245300*  RUN'S LAST PARAGRAPH - PRINTS THE CLOSING TOTALS BLOCK THEN
245400*  CLOSES ALL THREE FILES BEFORE THE PROGRAM STOPS.
245500*===============================================================
245600     PERFORM 730000-PRINT-TOTALS-BLOCK THRU 730000-EXIT
245700     CLOSE CASES-FILE RESULTS-FILE RPTFILE.
245800 900000-EXIT.
245900     EXIT.
